000100*    PARAGRAPH LIBRARY: CHECK-SPREADSHEET-EXT (BUSINESS RULE B6,
000200*    UNIT U10).  FIND THE TEXT AFTER THE LAST "." IN
000300*    ADLXC-FILE-NAME, FOLD IT TO LOWER CASE, AND SET
000400*    W-ADLXC-IS-SPREADSHEET TO "Y" WHEN IT IS "XLSX", "XLSM" OR
000500*    "XLS".  A NAME WITH NO "." IS NOT A SPREADSHEET.  THIS IS
000600*    THE THREE-EXTENSION LIST THE CONSOLIDATION STEP USES; THE
000700*    STANDALONE INVENTORY COUNT THAT ALSO ACCEPTS "XLSB" HAS NO
000800*    COUNTERPART IN THIS RUN.
008000 8000-CHECK-SPREADSHEET-EXT.
008100*
008200     MOVE "N" TO W-ADLXC-IS-SPREADSHEET.
008300     MOVE ZERO TO WS-ADLXC-DOT-POS.
008400     MOVE SPACES TO WS-ADLXC-EXT.
008500*
008600     PERFORM 8010-FIND-LAST-DOT
008700        VARYING WS-ADLXC-SUBSCR FROM 1 BY 1
008800           UNTIL WS-ADLXC-SUBSCR > 40.
008900*
009000     IF WS-ADLXC-DOT-POS = ZERO OR WS-ADLXC-DOT-POS = 40
009100        GO TO 8000-CHECK-SPREADSHEET-EXT-EXIT.
009200*
009300     MOVE ADLXC-FILE-NAME
009310          (WS-ADLXC-DOT-POS + 1:40 - WS-ADLXC-DOT-POS)
009400          TO WS-ADLXC-EXT.
009500     INSPECT WS-ADLXC-EXT
009600        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009700                TO "abcdefghijklmnopqrstuvwxyz".
009800*
009900     IF WS-ADLXC-EXT = "xlsx    " OR WS-ADLXC-EXT = "xlsm    "
010000                                  OR WS-ADLXC-EXT = "xls     "
010100        MOVE "Y" TO W-ADLXC-IS-SPREADSHEET.
010200*
010300 8000-CHECK-SPREADSHEET-EXT-EXIT.
010400     EXIT.
010500*
010600 8010-FIND-LAST-DOT.
010700*
010800     MOVE ADLXC-FILE-NAME (WS-ADLXC-SUBSCR:1) TO
010810         WS-ADLXC-ONE-CHAR.
010900     IF WS-ADLXC-ONE-CHAR = "."
011000        MOVE WS-ADLXC-SUBSCR TO WS-ADLXC-DOT-POS.

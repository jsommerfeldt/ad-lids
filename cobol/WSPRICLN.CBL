000100*    WORKING-STORAGE FOR THE AD LID PRICE CLEANING ROUTINE (B7).
000200*    USED BY WEEK-CONSOLIDATION (SEE PL-CLEAN-AD-LID-PRICE.CBL).
000300*
000400*    VARIABLE RECEIVED FROM THE CALLING PROGRAM:
000500*       ADLPC-RAW-TEXT        --- THE RAW PRICE CELL, AS KEYED
000600*
000700*    VARIABLES RETURNED TO THE CALLING PROGRAM:
000800*       W-ADLPC-PRICE-MISSING --- "Y" WHEN THE PRICE IS MISSING
000900*       ADLPC-PRICE-TEXT      --- CLEANED "9999999.99" TEXT,
001000*                                 MEANINGFUL ONLY WHEN NOT MISSING
001100*
001200     01  ADLPC-RAW-TEXT                PIC X(20).
001300     01  W-ADLPC-PRICE-MISSING         PIC X.
001400         88 ADLPC-PRICE-MISSING         VALUE "Y".
001500     01  ADLPC-PRICE-TEXT              PIC X(10).
001600*
001700     01  W-ADLPC-HAS-PERIOD            PIC X.
001800         88 ADLPC-HAS-PERIOD            VALUE "Y".
001900*
002000     01  WS-ADLPC-STRIP-BUILD          PIC X(20).
002100     01  WS-ADLPC-STRIP-LEN            PIC 9(02) COMP.
002200     01  WS-ADLPC-PERIOD-POS           PIC 9(02) COMP.
002300     01  WS-ADLPC-SUBSCR               PIC 9(02) COMP.
002400     01  WS-ADLPC-LIMIT                PIC 9(02) COMP.
002500     01  WS-ADLPC-ONE-CHAR             PIC X(01).
002600     01  WS-ADLPC-ONE-DIGIT            PIC 9(01).
002700     01  ADLPC-PRICE-INT               PIC 9(07) COMP.
002800     01  ADLPC-PRICE-DEC               PIC 9(02) COMP.
002900     01  WS-ADLPC-DEC-COUNT            PIC 9(02) COMP.
003000     01  WS-ADLPC-DEC-EXTRA            PIC 9(01) COMP.
003100     01  ADLPC-PRICE-NUM               PIC 9(07)V99.
003200     01  ADLPC-PRICE-EDIT              PIC 9(07).99.

000100*    FD FOR THE SHEETROWS FILE.  LRECL 164, ONE DATA ROW OF ONE
000200*    SHEET OF ONE VENDOR PRICE FILE PER RECORD.
000300     FD  SHEET-ROW-FILE
000400         LABEL RECORDS ARE OMITTED.
000500     01  SR-RECORD.
000600         05  SR-FOLDER-NAME         PIC X(40).
000700         05  SR-FILE-NAME           PIC X(40).
000800         05  SR-SHEET-NAME          PIC X(20).
000900         05  SR-ITEM-NO             PIC X(10).
001000         05  SR-VENDOR              PIC X(20).
001100         05  SR-LOAD-START          PIC X(10).
001200         05  SR-AD-LID-PRICE        PIC X(20).
001300         05  FILLER                 PIC X(04).

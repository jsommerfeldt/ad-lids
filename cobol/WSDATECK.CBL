000100*    WORKING-STORAGE FOR THE LOADING-START-DATE VALIDITY CHECK
000200*    USED BY WEEK-CONSOLIDATION (SEE PL-VALIDATE-LOAD-DATE.CBL).
000300*
000400*    VARIABLE RECEIVED FROM THE CALLING PROGRAM:
000500*       ADLDT-DATE-TEXT      --- THE RAW "YYYY-MM-DD" CELL TEXT
000600*
000700*    VARIABLE RETURNED TO THE CALLING PROGRAM:
000800*       W-ADLDT-DATE-VALID   --- "Y" WHEN ADLDT-DATE-TEXT IS A
000900*                                REAL, WELL-FORMED CALENDAR DATE
001000*
001100     01  ADLDT-DATE-TEXT               PIC X(10).
001200     01  ADLDT-DATE-CCYY-MM-DD REDEFINES ADLDT-DATE-TEXT.
001300         05  ADLDT-CCYY                PIC 9(04).
001400         05  FILLER                    PIC X(01).
001500         05  ADLDT-MM                  PIC 9(02).
001600            88 ADLDT-MONTH-VALID        VALUE 1 THROUGH 12.
001700         05  FILLER                    PIC X(01).
001800         05  ADLDT-DD                  PIC 9(02).
001900*
002000     01  ADLDT-MONTH-DAY-TABLE.
002100         02  ADLDT-MONTH-DAYS OCCURS 12 TIMES
002200                                 PIC 9(02) COMP.
002300*
002400     01  W-ADLDT-DATE-VALID            PIC X.
002500         88 ADLDT-DATE-VALID            VALUE "Y".
002600*
002700     77  ADLDT-LEAP-YEAR-REMAINDER      PIC 9(03) COMP.
002800     77  ADLDT-LEAP-YEAR-QUOTIENT       PIC 9(04) COMP.
002900     77  ADLDT-SUBSCRIPT                PIC 9(02) COMP.
003000     77  ADLDT-DUMMY                    PIC X.

000100*    WORKING-STORAGE FOR THE SPREADSHEET-EXTENSION TEST (B6/U10).
000200*    USED BY WEEK-CONSOLIDATION (SEE PL-CHECK-SPREADSHEET-EXT).
000300*
000400*    VARIABLE RECEIVED FROM THE CALLING PROGRAM:
000500*       ADLXC-FILE-NAME        --- SOURCE FILE NAME, AS KEYED
000600*
000700*    VARIABLE RETURNED TO THE CALLING PROGRAM:
000800*       W-ADLXC-IS-SPREADSHEET --- "Y" WHEN THE EXTENSION IS ONE
000900*                                  OF XLSX, XLSM OR XLS
001000*
001100     01  ADLXC-FILE-NAME               PIC X(40).
001200     01  W-ADLXC-IS-SPREADSHEET        PIC X.
001300         88 ADLXC-IS-SPREADSHEET        VALUE "Y".
001400*
001500     01  WS-ADLXC-EXT                  PIC X(08).
001600     01  WS-ADLXC-DOT-POS               PIC 9(02) COMP.
001700     01  WS-ADLXC-SUBSCR                PIC 9(02) COMP.
001800     01  WS-ADLXC-ONE-CHAR               PIC X(01).

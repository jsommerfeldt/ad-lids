000100*    FD FOR THE DRIVEITEMS FILE.  LRECL 220, ONE RECORD PER
000200*    FOLDER OR FILE AS EXTRACTED FROM THE DOCUMENT REPOSITORY.
000300     FD  DRIVE-ITEM-FILE
000400         LABEL RECORDS ARE OMITTED.
000500     01  DI-RECORD.
000600         05  DI-KIND                PIC X(06).
000700         05  DI-NAME                PIC X(60).
000800         05  DI-PARENT-PATH         PIC X(100).
000900         05  DI-ITEM-ID             PIC X(20).
001000         05  DI-SIZE                PIC 9(12).
001100         05  DI-LASTMOD             PIC X(19).
001200         05  FILLER                 PIC X(03).

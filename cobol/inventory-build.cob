000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.          INVENTORY-BUILD.
000400 AUTHOR.              R F HALVORSEN.
000500 INSTALLATION.        COASTLINE PRODUCE DISTRIBUTORS - DATA CTR.
000600 DATE-WRITTEN.        MARCH 1986.
000700 DATE-COMPILED.
000800 SECURITY.            COMPANY CONFIDENTIAL - DATA CENTER USE ONLY.
000900*
001000****************************************************************
001100*                                                              *
001200*    A D L I D  -  I N V E N T O R Y   B U I L D               *
001300*                                                              *
001400*    FIRST STEP OF THE WEEKLY AD-LID PRICE INVENTORY AND       *
001500*    SUMMARIZATION RUN (JOB ADLIDWK).  READS THE DRIVEITEMS    *
001600*    EXTRACT OF THE "AD LIDS" SHARED FOLDER TREE, DERIVES A    *
001700*    RELATIVE PATH AND FILE TYPE FOR EACH ROW, FORMATS A       *
001800*    HUMAN-READABLE SIZE FOR EACH FILE, REORDERS THE ROWS INTO *
001900*    TOP-FOLDER BLOCKS FOR HUMAN REVIEW, AND WRITES THE        *
002000*    INVENTORY OUTPUT FILE CONSUMED BY WEEK-CONSOLIDATION.     *
002100*    OPENS RPTFILE OUTPUT AND PRINTS THE FIRST SECTION OF THE  *
002200*    CONTROL REPORT (THE REMAINING TWO STEPS EXTEND IT).       *
002300*                                                              *
002400****************************************************************
002500*                  C H A N G E   L O G                        *
002600****************************************************************
002700*  DATE       BY     REQUEST    DESCRIPTION                    *
002800*----------   ----   --------   ------------------------------*
002900*  03/14/86   RFH    DC-0118    ORIGINAL PROGRAM - REPLACES    *
003000*                               THE MANUAL FOLDER LOG SHEET.   *
003100*  07/02/86   RFH    DC-0144    ADDED FILE-TYPE COLUMN AFTER   *
003200*                               PURCHASING ASKED FOR A COUNT   *
003300*                               OF SPREADSHEETS BY EXTENSION.  *
003400*  11/20/87   RFH    DC-0201    HUMAN-READABLE SIZE COLUMN     *
003500*                               ADDED FOR THE WEEKLY REVIEW    *
003600*                               MEETING PACKET.                *
003700*  05/09/89   DPK    DC-0266    TOP-FOLDER BLOCK RESEQUENCE -  *
003800*                               AUDIT WANTED EACH WEEK FOLDER  *
003900*                               TOGETHER WITH ITS CONTENTS     *
004000*                               INSTEAD OF STRAIGHT NAME SORT. *
004100*  02/14/90   DPK    DC-0289    CORRECTED ANCHOR RANKING TO BE *
004200*                               CASE-INSENSITIVE - "week 9..." *
004300*                               WAS SORTING AFTER "Week 10..." *
004400*  09/03/91   DPK    DC-0340    CONTROL TOTALS NOW PRINTED ON  *
004500*                               RPTFILE INSTEAD OF CONSOLE     *
004600*                               ONLY, PER AUDIT REQUEST.       *
004700*  06/18/93   DPK    DC-0412    BYTE TOTAL NOW COMMA-EDITED.   *
004800*  01/11/96   MTW    DC-0501    RPTFILE NOW OPENED OUTPUT HERE *
004900*                               AND EXTENDED BY THE TWO LATER  *
005000*                               STEPS OF THE RUN - ALL THREE   *
005100*                               SECTIONS NOW LAND ON ONE DD.   *
005200*  10/02/97   MTW    DC-0558    RAISED INVENTORY TABLE SIZE TO *
005300*                               500 ROWS - THE AD LIDS TREE    *
005400*                               OUTGREW THE OLD 300-ROW LIMIT. *
005500*  12/29/98   MTW    DC-0601    Y2K REVIEW - DI-LASTMOD AND    *
005600*                               THE REPORT DATE FIELDS ARE ALL *
005700*                               FULL CCYY-MM-DD TEXT, CARRIED  *
005800*                               THROUGH UNCHANGED FROM THE     *
005900*                               EXTRACT.  NO WINDOWED-YEAR     *
006000*                               ARITHMETIC IN THIS PROGRAM -   *
006100*                               NO CHANGE REQUIRED.  SIGNED    *
006200*                               OFF PER MEMO DC-Y2K-014.       *
006300*  03/05/99   MTW    DC-0614    MINOR - FOLDER NOT-FOUND STYLE *
006400*                               MATCHED TO WEEK-CONSOLIDATION. *
006410*  06/12/00   MTW    DC-0632    INVENTORY TABLE SIZE RAISED     *
006420*                               AGAIN TO 750 ROWS - THE AD LIDS *
006430*                               TREE OUTGREW THE 500-ROW LIMIT  *
006440*                               SET UNDER DC-0558.              *
006500****************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*
007300     COPY "SLDRVITM.CBL".
007400     COPY "SLINVENT.CBL".
007500     COPY "SLRPT.CBL".
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000     COPY "FDDRVITM.CBL".
008100*
008200     COPY "FDINVENT.CBL".
008300     01  INV-RECORD-ALT         REDEFINES INV-RECORD.
008400         05  FILLER             PIC X(206).
008500*
008600     COPY "FDRPT.CBL".
008700*
008800     SD  SORT-INVENTORY-FILE.
008900     01  SD-INVENTORY-RECORD.
009000         05  SD-ANCHOR-RANK         PIC 9(04) COMP.
009100         05  SD-ANCHOR-ROW-FLAG     PIC 9(01) COMP.
009200         05  SD-PATH-DEPTH          PIC 9(02) COMP.
009300         05  SD-PATH                PIC X(80).
009400         05  SD-TYPE-RANK           PIC 9(01) COMP.
009500         05  SD-NAME                PIC X(60).
009600         05  SD-ORIGINAL-SEQ        PIC 9(04) COMP.
009700         05  SD-TYPE                PIC X(06).
009800         05  SD-FILE-TYPE           PIC X(08).
009900         05  SD-ITEM-ID             PIC X(20).
010000         05  SD-SIZE-HUMAN          PIC X(10).
010100         05  SD-LASTMOD             PIC X(19).
010200     01  SD-INVENTORY-RECORD-ALT    REDEFINES SD-INVENTORY-RECORD.
010300         05  FILLER                 PIC X(156).
010400*
010500 WORKING-STORAGE SECTION.
010600*
010700     COPY "WSRPTCTL.CBL".
010800*
010900****************************************************************
011000*    IN-MEMORY INVENTORY TABLE.  RAISED TO 750 ROWS UNDER       *
011100*    DC-0632; THE AD LIDS TREE HAS KEPT GROWING SINCE DC-0558.  *
011200****************************************************************
011300     01  WS-INV-MAX-ROWS            PIC 9(03) COMP VALUE 750.
011400     01  WS-INV-COUNT               PIC 9(03) COMP VALUE ZERO.
011500*
011600     01  WS-INV-TABLE.
011700         05  WS-INV-ENTRY OCCURS 750 TIMES
011800                          INDEXED BY WS-INV-IX.
011900             10  WS-INV-TYPE            PIC X(06).
012000             10  WS-INV-NAME            PIC X(60).
012100             10  WS-INV-PATH            PIC X(80).
012200             10  WS-INV-FILE-TYPE       PIC X(08).
012300             10  WS-INV-ITEM-ID         PIC X(20).
012400             10  WS-INV-SIZE-HUMAN      PIC X(10).
012500             10  WS-INV-LASTMOD         PIC X(19).
012600             10  WS-INV-ANCHOR-NAME     PIC X(60).
012700             10  WS-INV-ANCHOR-RANK     PIC 9(04) COMP.
012800             10  WS-INV-ANCHOR-ROW-FLAG PIC 9(01) COMP.
012900             10  WS-INV-PATH-DEPTH      PIC 9(02) COMP.
013000             10  WS-INV-TYPE-RANK       PIC 9(01) COMP.
013100*
014000****************************************************************
014100*    TOP-LEVEL FOLDER NAMES, RANKED CASE-INSENSITIVE ALPHA FOR  *
014200*    BUSINESS RULE B4 KEY 1 (ANCHOR RANK).                     *
014300****************************************************************
014400     01  WS-ANCHOR-MAX-ENTRIES      PIC 9(03) COMP VALUE 300.
014500     01  WS-ANCHOR-COUNT            PIC 9(03) COMP VALUE ZERO.
014600*
014700     01  WS-ANCHOR-TABLE.
014800         05  WS-ANCHOR-ENTRY OCCURS 300 TIMES
014900                            INDEXED BY WS-ANCHOR-IX.
015000             10  WS-ANCHOR-NAME-TEXT    PIC X(60).
015100             10  WS-ANCHOR-NAME-UPPER   PIC X(60).
015200*
015300     01  WS-ANCHOR-HOLD-TEXT        PIC X(60).
015400     01  WS-ANCHOR-HOLD-UPPER       PIC X(60).
015500     01  WS-ANCHOR-SWAPPED          PIC X.
015600         88 WS-ANCHOR-SWAP-MADE      VALUE "Y".
015700     01  WS-ANCHOR-SUBSCR           PIC 9(03) COMP.
015800     01  WS-ANCHOR-LIMIT            PIC 9(03) COMP.
015900*
016000****************************************************************
016100*    BUSINESS RULE B1 - CANONICAL PARENT PATH TO RELATIVE PATH. *
016200****************************************************************
016300     01  WS-B1-PARENT-PATH          PIC X(100).
016400     01  WS-B1-WORK                 PIC X(100).
016500     01  WS-B1-ROOT-MARKER-POS      PIC 9(03) COMP.
016600     01  WS-B1-SUBSCR               PIC 9(03) COMP.
016700     01  WS-B1-ONE-CHAR             PIC X(06).
016800     01  WS-B1-START-POS            PIC 9(03) COMP.
016900     01  WS-B1-RESULT-LEN           PIC 9(03) COMP.
017000     01  WS-B1-BASE-ROOT            PIC X(07) VALUE "Ad Lids".
017100*
017200****************************************************************
017300*    BUSINESS RULE B2 - FILE EXTENSION.                        *
017400****************************************************************
017500     01  WS-B2-NAME                 PIC X(60).
017600     01  WS-B2-DOT-POS              PIC 9(02) COMP.
017700     01  WS-B2-SUBSCR               PIC 9(02) COMP.
017800     01  WS-B2-ONE-CHAR             PIC X(01).
017900*
018000****************************************************************
018100*    BUSINESS RULE B3 - HUMAN-READABLE SIZE.                   *
018200****************************************************************
018300     01  WS-B3-SIZE-BYTES           PIC 9(12) COMP.
018400     01  WS-B3-SCALED-INT           PIC 9(09) COMP.
018500     01  WS-B3-SCALED-REM           PIC 9(09) COMP.
018600     01  WS-B3-SCALED-TENTHS        PIC 9(02) COMP.
018700     01  WS-B3-UNIT-SUBSCR          PIC 9(01) COMP.
018800     01  WS-B3-UNIT-TABLE.
018900         05  WS-B3-UNIT-NAME OCCURS 6 TIMES PIC X(02)
019000                 VALUE SPACES.
019100     01  WS-B3-EDIT-WHOLE           PIC ZZZZZZZZ9.
019200     01  WS-B3-EDIT-TENTHS          PIC 9.
019300*
019400****************************************************************
019500*    BUSINESS RULE B4 - TOP-FOLDER BLOCK ORDER (SEE SD RECORD   *
019600*    ABOVE).  WS-LATEST-LASTMOD IS A RUN-LEVEL BY-PRODUCT, NOT  *
019700*    PART OF B4 ITSELF - HELD HERE FOR THE CONSOLE DISPLAY LINE *
019800*    ADDED UNDER DC-0340.                                      *
019900****************************************************************
020000     01  WS-LATEST-LASTMOD.
020100         05  WS-LL-TEXT             PIC X(19).
020200     01  WS-LATEST-LASTMOD-PARTS   REDEFINES WS-LATEST-LASTMOD.
020300         05  WS-LL-CCYY             PIC X(04).
020400         05  FILLER                 PIC X(01).
020500         05  WS-LL-MM               PIC X(02).
020600         05  FILLER                 PIC X(01).
020700         05  WS-LL-DD               PIC X(02).
020800         05  FILLER                 PIC X(09).
020900*
021000****************************************************************
021100*    CONTROL TOTALS (BATCH FLOW STEP 4).                       *
021200****************************************************************
021300     01  WS-CT-RECORDS-READ         PIC 9(06) COMP VALUE ZERO.
021400     01  WS-CT-FOLDERS              PIC 9(06) COMP VALUE ZERO.
021500     01  WS-CT-FILES                PIC 9(06) COMP VALUE ZERO.
021600     01  WS-CT-TOTAL-BYTES          PIC 9(15) COMP VALUE ZERO.
021700*
021800     01  RPT-TOTALS-LINE.
021900         05  FILLER                 PIC X(01) VALUE SPACE.
022000         05  FILLER                 PIC X(16) VALUE
022010             "RECORDS READ . ".
022100         05  RPT-TL-RECORDS         PIC ZZZ,ZZ9.
022200         05  FILLER                 PIC X(04) VALUE SPACES.
022300         05  FILLER                 PIC X(10) VALUE "FOLDERS . ".
022400         05  RPT-TL-FOLDERS         PIC ZZZ,ZZ9.
022500         05  FILLER                 PIC X(04) VALUE SPACES.
022600         05  FILLER                 PIC X(08) VALUE "FILES . ".
022700         05  RPT-TL-FILES           PIC ZZZ,ZZ9.
022800         05  FILLER                 PIC X(04) VALUE SPACES.
022900         05  FILLER                 PIC X(13) VALUE
022910             "TOTAL BYTES  ".
023000         05  RPT-TL-BYTES           PIC ZZ,ZZZ,ZZZ,ZZ9.
023100         05  FILLER                 PIC X(38) VALUE SPACES.
023200*
023300     01  RPT-INVENTORY-HEAD-LINE.
023400         05  FILLER                 PIC X(01) VALUE SPACE.
023500         05  FILLER                 PIC X(30) VALUE
023600             "INVENTORY SECTION - DRIVEITEMS".
023700         05  FILLER                 PIC X(101) VALUE SPACES.
023800*
023900     01  W-END-OF-FILE              PIC X.
024000         88 END-OF-FILE              VALUE "Y".
024100*
024200     01  W-SORT-END-OF-FILE         PIC X.
024300         88 SORT-END-OF-FILE         VALUE "Y".
024400*
024500 PROCEDURE DIVISION.
024600*
024700 0000-MAIN-LINE.
024800*
024900     PERFORM 1000-INITIALIZE THRU 2000-LOAD-DRIVE-ITEMS.
025100     PERFORM 3000-SORT-INVENTORY.
025200     PERFORM 4000-PRINT-CONTROL-TOTALS.
025300     PERFORM 9000-TERMINATE.
025400*
025500     STOP RUN.
025600*
025700 1000-INITIALIZE.
025800*
025900     MOVE "B " TO WS-B3-UNIT-NAME (1).
026000     MOVE "KB" TO WS-B3-UNIT-NAME (2).
026100     MOVE "MB" TO WS-B3-UNIT-NAME (3).
026200     MOVE "GB" TO WS-B3-UNIT-NAME (4).
026300     MOVE "TB" TO WS-B3-UNIT-NAME (5).
026400     MOVE "PB" TO WS-B3-UNIT-NAME (6).
026500*
026600     OPEN INPUT DRIVE-ITEM-FILE.
026700     OPEN OUTPUT INVENTORY-FILE.
026800     OPEN OUTPUT RPT-FILE.
026900*
027000     MOVE "N" TO W-END-OF-FILE.
027100     MOVE SPACES TO WS-LATEST-LASTMOD.
027200*
027300     MOVE ZERO TO RPT-RUN-WEEK.
027400     MOVE "ADLID INVENTORY BUILD - DRIVEITEMS EXTRACT" TO
027500         RPT-PAGE-TITLE.
027600     PERFORM PRINT-HEADINGS.
027700*
027800 2000-LOAD-DRIVE-ITEMS.
027900*
028000     PERFORM 2010-LOAD-ONE-ITEM UNTIL END-OF-FILE.
028100*
028200 2010-LOAD-ONE-ITEM.
028300*
028400     READ DRIVE-ITEM-FILE
028500         AT END MOVE "Y" TO W-END-OF-FILE
028600         NOT AT END PERFORM 2020-ADD-ONE-ROW.
028700*
028800 2020-ADD-ONE-ROW.
028900*
029000     ADD 1 TO WS-CT-RECORDS-READ.
029100     ADD 1 TO WS-INV-COUNT.
029200*
029300     MOVE DI-KIND         TO WS-INV-TYPE (WS-INV-COUNT).
029400     MOVE DI-NAME         TO WS-INV-NAME (WS-INV-COUNT).
029500     MOVE DI-ITEM-ID      TO WS-INV-ITEM-ID (WS-INV-COUNT).
029600     MOVE DI-LASTMOD      TO WS-INV-LASTMOD (WS-INV-COUNT).
029700     MOVE DI-LASTMOD      TO WS-LATEST-LASTMOD.
029800*
029900     IF DI-KIND = "FOLDER"
030000        ADD 1 TO WS-CT-FOLDERS
030100     ELSE
030200        ADD 1 TO WS-CT-FILES
030300        ADD DI-SIZE TO WS-CT-TOTAL-BYTES.
030400*
030500     MOVE DI-PARENT-PATH  TO WS-B1-PARENT-PATH.
030600     PERFORM 2100-BUILD-RELATIVE-PATH
030610        THRU 2100-BUILD-RELATIVE-PATH-EXIT.
030700*
030800     IF WS-B1-RESULT-LEN = ZERO
030900        MOVE SPACES TO WS-INV-PATH (WS-INV-COUNT)
031000     ELSE
031100        MOVE WS-B1-WORK (1:WS-B1-RESULT-LEN) TO
031200            WS-INV-PATH (WS-INV-COUNT).
031300*
031400     IF DI-KIND = "FOLDER"
031500        MOVE SPACES TO WS-INV-FILE-TYPE (WS-INV-COUNT)
031600        MOVE SPACES TO WS-INV-SIZE-HUMAN (WS-INV-COUNT)
031700     ELSE
031800        MOVE DI-NAME TO WS-B2-NAME
031900        PERFORM 2200-DERIVE-FILE-TYPE
032000        MOVE WS-B2-NAME (1:8) TO WS-INV-FILE-TYPE (WS-INV-COUNT)
032100        MOVE DI-SIZE TO WS-B3-SIZE-BYTES
032200        PERFORM 2300-FORMAT-HUMAN-SIZE.
032300*
032400     PERFORM 2400-DERIVE-SORT-KEYS
032410        THRU 2400-DERIVE-SORT-KEYS-EXIT.
032500*
033000****************************************************************
033100*    B1 - CANONICAL PATH -> RELATIVE PATH.  RESULT LEFT-        *
033200*    JUSTIFIED IN WS-B1-WORK(1:WS-B1-RESULT-LEN); ZERO LENGTH   *
033300*    MEANS THE TOP-LEVEL (EMPTY) PATH.                         *
033400****************************************************************
033500 2100-BUILD-RELATIVE-PATH.
033600*
033700     MOVE SPACES TO WS-B1-WORK.
033800     MOVE ZERO TO WS-B1-ROOT-MARKER-POS.
033900*
034000     PERFORM 2110-FIND-ROOT-MARKER
034100        VARYING WS-B1-SUBSCR FROM 1 BY 1
034200           UNTIL WS-B1-SUBSCR > 94
034300              OR WS-B1-ROOT-MARKER-POS NOT = ZERO.
034400*
034500     IF WS-B1-ROOT-MARKER-POS = ZERO
034600        MOVE WS-B1-PARENT-PATH TO WS-B1-WORK
034700     ELSE
034800        MOVE WS-B1-ROOT-MARKER-POS TO WS-B1-START-POS
034900        ADD 6 TO WS-B1-START-POS
035000        MOVE WS-B1-PARENT-PATH (WS-B1-START-POS:) TO WS-B1-WORK.
035100*
035200     MOVE 1 TO WS-B1-START-POS.
035300     PERFORM 2120-SKIP-LEADING-SLASH
035400        UNTIL WS-B1-START-POS > 100
035500           OR WS-B1-WORK (WS-B1-START-POS:1) NOT = "/".
035600*
035700     MOVE SPACES TO WS-B1-PARENT-PATH.
035800     IF WS-B1-START-POS <= 100
035900        MOVE WS-B1-WORK (WS-B1-START-POS:) TO WS-B1-PARENT-PATH.
036000     MOVE WS-B1-PARENT-PATH TO WS-B1-WORK.
036100*
036200     IF WS-B1-WORK = SPACES OR WS-B1-WORK = WS-B1-BASE-ROOT
036300        MOVE SPACES TO WS-B1-WORK
036400        MOVE ZERO TO WS-B1-RESULT-LEN
036500        GO TO 2100-BUILD-RELATIVE-PATH-EXIT.
036600*
036700     IF WS-B1-WORK (1:8) = "Ad Lids/"
036800        MOVE WS-B1-WORK (9:) TO WS-B1-PARENT-PATH
036900        MOVE WS-B1-PARENT-PATH TO WS-B1-WORK.
037000*
037100     MOVE ZERO TO WS-B1-RESULT-LEN.
037200     PERFORM 2130-MEASURE-LENGTH
037300        VARYING WS-B1-SUBSCR FROM 100 BY -1
037400           UNTIL WS-B1-SUBSCR < 1
037500              OR WS-B1-WORK (WS-B1-SUBSCR:1) NOT = SPACE.
037600*
037700 2100-BUILD-RELATIVE-PATH-EXIT.
037800     EXIT.
037900*
038000 2110-FIND-ROOT-MARKER.
038100*
038200     IF WS-B1-PARENT-PATH (WS-B1-SUBSCR:6) = "/root:"
038300        MOVE WS-B1-SUBSCR TO WS-B1-ROOT-MARKER-POS.
038400*
038500 2120-SKIP-LEADING-SLASH.
038600*
038700     ADD 1 TO WS-B1-START-POS.
038800*
038900 2130-MEASURE-LENGTH.
039000*
039100     IF WS-B1-RESULT-LEN = ZERO
039200        MOVE WS-B1-SUBSCR TO WS-B1-RESULT-LEN.
039300*
040000****************************************************************
040100*    B2 - FILE EXTENSION: TEXT AFTER THE LAST "." IN THE NAME,  *
040200*    LOWER-CASED, LEFT IN WS-B2-NAME(1:8) RIGHT-PADDED SPACES.  *
040300****************************************************************
040400 2200-DERIVE-FILE-TYPE.
040500*
040600     MOVE ZERO TO WS-B2-DOT-POS.
040700*
040800     PERFORM 2210-FIND-LAST-DOT
040900        VARYING WS-B2-SUBSCR FROM 1 BY 1
041000           UNTIL WS-B2-SUBSCR > 60.
041100*
041200     IF WS-B2-DOT-POS = ZERO OR WS-B2-DOT-POS = 60
041300        MOVE SPACES TO WS-B2-NAME
041400        GO TO 2200-DERIVE-FILE-TYPE-EXIT.
041500*
041600     MOVE WS-B2-NAME (WS-B2-DOT-POS + 1:60 - WS-B2-DOT-POS)
041700         TO WS-B2-NAME.
041800     INSPECT WS-B2-NAME
041900        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
042000                TO "abcdefghijklmnopqrstuvwxyz".
042100*
042200     IF WS-B2-NAME (1:1) = SPACE
042300        MOVE SPACES TO WS-B2-NAME.
042400*
042500 2200-DERIVE-FILE-TYPE-EXIT.
042600     EXIT.
042700*
042800 2210-FIND-LAST-DOT.
042900*
043000     MOVE WS-B2-NAME (WS-B2-SUBSCR:1) TO WS-B2-ONE-CHAR.
043100     IF WS-B2-ONE-CHAR = "."
043200        MOVE WS-B2-SUBSCR TO WS-B2-DOT-POS.
043300*
044000****************************************************************
044100*    B3 - HUMAN-READABLE SIZE.  DIVIDE BY 1024 UNTIL BELOW 1024 *
044200*    OR PETABYTES, CARRYING ONE FRACTIONAL DIGIT ROUNDED HALF-  *
044300*    UP.                                                        *
044400****************************************************************
044500 2300-FORMAT-HUMAN-SIZE.
044600*
044700     MOVE 1 TO WS-B3-UNIT-SUBSCR.
044800     MOVE WS-B3-SIZE-BYTES TO WS-B3-SCALED-INT.
044900     MOVE ZERO TO WS-B3-SCALED-TENTHS.
045000*
045100     PERFORM 2310-SCALE-ONE-UNIT
045200        UNTIL WS-B3-SCALED-INT < 1024
045300           OR WS-B3-UNIT-SUBSCR = 6.
045400*
045500     MOVE WS-B3-SCALED-INT TO WS-B3-EDIT-WHOLE.
045600     MOVE WS-B3-SCALED-TENTHS TO WS-B3-EDIT-TENTHS.
045700*
045800     MOVE SPACES TO WS-INV-SIZE-HUMAN (WS-INV-COUNT).
045900     STRING WS-B3-EDIT-WHOLE DELIMITED BY SIZE
046000            "." DELIMITED BY SIZE
046100            WS-B3-EDIT-TENTHS DELIMITED BY SIZE
046200            " " DELIMITED BY SIZE
046300            WS-B3-UNIT-NAME (WS-B3-UNIT-SUBSCR) DELIMITED BY SIZE
046400       INTO WS-INV-SIZE-HUMAN (WS-INV-COUNT).
046500*
046600 2310-SCALE-ONE-UNIT.
046700*
047000*    KEEP ONE DECIMAL DIGIT THROUGH THE DIVIDE, ROUNDED HALF-UP *
047100*    WHEN THE SCALING STOPS (THE TENTHS DIGIT IS RECOMPUTED     *
047200*    FRESH AT EACH STEP SO ONLY THE FINAL STEP'S ROUNDING       *
047300*    SURVIVES).                                                 *
048000     DIVIDE WS-B3-SCALED-INT BY 1024
048100        GIVING WS-B3-SCALED-REM
048200        REMAINDER WS-B3-SCALED-INT.
048300     COMPUTE WS-B3-SCALED-TENTHS ROUNDED =
048400             (WS-B3-SCALED-INT * 10) / 1024.
048500     MOVE WS-B3-SCALED-REM TO WS-B3-SCALED-INT.
048600     IF WS-B3-SCALED-TENTHS = 10
048700        ADD 1 TO WS-B3-SCALED-INT
048800        MOVE ZERO TO WS-B3-SCALED-TENTHS.
048900     ADD 1 TO WS-B3-UNIT-SUBSCR.
049000*
050000****************************************************************
050100*    B4 SUPPORT - ANCHOR NAME, PATH DEPTH AND TYPE RANK FOR     *
050200*    EACH ROW, COMPUTED AT LOAD TIME.  THE RANK ITSELF IS       *
050300*    FILLED IN LATER BY 3040-ASSIGN-ONE-ROW-RANK ONCE THE FULL  *
050400*    ANCHOR LIST IS KNOWN AND SORTED.                           *
050500****************************************************************
050600 2400-DERIVE-SORT-KEYS.
050700*
050800     IF WS-INV-TYPE (WS-INV-COUNT) = "FOLDER"
050900        MOVE 0 TO WS-INV-TYPE-RANK (WS-INV-COUNT)
051000     ELSE
051100        MOVE 1 TO WS-INV-TYPE-RANK (WS-INV-COUNT).
051200*
051300     IF WS-INV-PATH (WS-INV-COUNT) = SPACES
051400        MOVE ZERO TO WS-INV-PATH-DEPTH (WS-INV-COUNT)
051500     ELSE
051600        MOVE 1 TO WS-INV-PATH-DEPTH (WS-INV-COUNT)
051700        PERFORM 2410-COUNT-ONE-SLASH
051800           VARYING WS-B1-SUBSCR FROM 1 BY 1
051900              UNTIL WS-B1-SUBSCR > 80.
052000*
052100     IF WS-INV-TYPE (WS-INV-COUNT) = "FOLDER"
052200        AND WS-INV-PATH (WS-INV-COUNT) = SPACES
052300        MOVE WS-INV-NAME (WS-INV-COUNT) TO
052400            WS-INV-ANCHOR-NAME (WS-INV-COUNT)
052500        MOVE 0 TO WS-INV-ANCHOR-ROW-FLAG (WS-INV-COUNT)
052600        GO TO 2400-DERIVE-SORT-KEYS-EXIT.
052700*
052800     MOVE 1 TO WS-INV-ANCHOR-ROW-FLAG (WS-INV-COUNT).
052900*
053000     IF WS-INV-PATH (WS-INV-COUNT) = SPACES
053100        MOVE SPACES TO WS-INV-ANCHOR-NAME (WS-INV-COUNT)
053200        GO TO 2400-DERIVE-SORT-KEYS-EXIT.
053300*
053400     MOVE ZERO TO WS-B1-ROOT-MARKER-POS.
053500     PERFORM 2420-FIND-FIRST-SLASH
053600        VARYING WS-B1-SUBSCR FROM 1 BY 1
053700           UNTIL WS-B1-SUBSCR > 80
053800              OR WS-B1-ROOT-MARKER-POS NOT = ZERO.
053900*
054000     MOVE SPACES TO WS-INV-ANCHOR-NAME (WS-INV-COUNT).
054100     IF WS-B1-ROOT-MARKER-POS = ZERO
054200        MOVE WS-INV-PATH (WS-INV-COUNT) TO
054300            WS-INV-ANCHOR-NAME (WS-INV-COUNT)
054400     ELSE
054500        MOVE WS-INV-PATH (WS-INV-COUNT)
054600                 (1:WS-B1-ROOT-MARKER-POS - 1) TO
054700            WS-INV-ANCHOR-NAME (WS-INV-COUNT).
054800*
054900 2400-DERIVE-SORT-KEYS-EXIT.
055000     EXIT.
055100*
055200 2410-COUNT-ONE-SLASH.
055300*
055400     IF WS-INV-PATH (WS-INV-COUNT) (WS-B1-SUBSCR:1) = "/"
055500        ADD 1 TO WS-INV-PATH-DEPTH (WS-INV-COUNT).
055600*
055700 2420-FIND-FIRST-SLASH.
055800*
055900     IF WS-INV-PATH (WS-INV-COUNT) (WS-B1-SUBSCR:1) = "/"
056000        MOVE WS-B1-SUBSCR TO WS-B1-ROOT-MARKER-POS.
056100*
060000****************************************************************
060100*    B4 - TOP-FOLDER BLOCK ORDER.  BUILD THE RANKED ANCHOR LIST,*
060200*    ASSIGN EACH ROW ITS RANK, THEN SORT THE WHOLE TABLE ON THE *
060300*    SIX KEYS WITH THE ORIGINAL ROW NUMBER AS A FINAL TIE-      *
060400*    BREAKER SO THE SORT COMES OUT STABLE.                      *
060500****************************************************************
060600 3000-SORT-INVENTORY.
060700*
060800     PERFORM 3010-BUILD-ANCHOR-LIST
060810        THRU 3010-BUILD-ANCHOR-LIST-EXIT
060900        VARYING WS-INV-IX FROM 1 BY 1
061000           UNTIL WS-INV-IX > WS-INV-COUNT.
061100*
061200     PERFORM 3030-SORT-ANCHOR-LIST
061210        THRU 3030-SORT-ANCHOR-LIST-EXIT.
061300*
061400     PERFORM 3040-ASSIGN-ONE-ROW-RANK
061500        THRU 3040-ASSIGN-ONE-ROW-RANK-EXIT
061550        VARYING WS-INV-IX FROM 1 BY 1
061650           UNTIL WS-INV-IX > WS-INV-COUNT.
061700*
061800     SORT SORT-INVENTORY-FILE
061900        ON ASCENDING KEY SD-ANCHOR-RANK
062000                         SD-ANCHOR-ROW-FLAG
062100                         SD-PATH-DEPTH
062200                         SD-PATH
062300                         SD-TYPE-RANK
062400                         SD-NAME
062500                         SD-ORIGINAL-SEQ
062600        INPUT PROCEDURE 3100-RELEASE-INVENTORY-ROWS
062700        OUTPUT PROCEDURE 3200-WRITE-INVENTORY-ROWS.
062800*
062900 3010-BUILD-ANCHOR-LIST.
063000*
063100     IF WS-INV-TYPE (WS-INV-IX) NOT = "FOLDER"
063200        OR WS-INV-PATH (WS-INV-IX) NOT = SPACES
063300        GO TO 3010-BUILD-ANCHOR-LIST-EXIT.
063400*
063500     MOVE "N" TO WS-ANCHOR-SWAPPED.
063600     PERFORM 3020-CHECK-DUPLICATE-ANCHOR
063700        VARYING WS-ANCHOR-SUBSCR FROM 1 BY 1
063800           UNTIL WS-ANCHOR-SUBSCR > WS-ANCHOR-COUNT
063900              OR WS-ANCHOR-SWAP-MADE.
064000*
064100     IF WS-ANCHOR-SWAP-MADE
064200        GO TO 3010-BUILD-ANCHOR-LIST-EXIT.
064300*
064400     ADD 1 TO WS-ANCHOR-COUNT.
064500     MOVE WS-INV-NAME (WS-INV-IX) TO
064600         WS-ANCHOR-NAME-TEXT (WS-ANCHOR-COUNT).
064700     MOVE WS-INV-NAME (WS-INV-IX) TO
064800         WS-ANCHOR-NAME-UPPER (WS-ANCHOR-COUNT).
064900     INSPECT WS-ANCHOR-NAME-UPPER (WS-ANCHOR-COUNT)
065000        CONVERTING "abcdefghijklmnopqrstuvwxyz"
065100                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
065200*
065300 3010-BUILD-ANCHOR-LIST-EXIT.
065400     EXIT.
065500*
065600 3020-CHECK-DUPLICATE-ANCHOR.
065700*
065800     IF WS-ANCHOR-NAME-TEXT (WS-ANCHOR-SUBSCR) =
065900                  WS-INV-NAME (WS-INV-IX)
066000        MOVE "Y" TO WS-ANCHOR-SWAPPED.
066100*
067000****************************************************************
067100*    INSERTION SORT OF THE ANCHOR LIST - CASE-INSENSITIVE ALPHA *
067200*    ORDER.  THE LIST IS SHORT (ONE ENTRY PER WEEK FOLDER EVER  *
067300*    SEEN), SO A STRAIGHT INSERTION SORT IS PLENTY.             *
067400****************************************************************
068000 3030-SORT-ANCHOR-LIST.
068100*
068200     IF WS-ANCHOR-COUNT < 2
068300        GO TO 3030-SORT-ANCHOR-LIST-EXIT.
068400*
068500     MOVE "Y" TO WS-ANCHOR-SWAPPED.
068600     PERFORM 3031-ONE-PASS UNTIL NOT WS-ANCHOR-SWAP-MADE.
068700*
068800 3030-SORT-ANCHOR-LIST-EXIT.
068900     EXIT.
069000*
069100 3031-ONE-PASS.
069200*
069300     MOVE "N" TO WS-ANCHOR-SWAPPED.
069400     COMPUTE WS-ANCHOR-LIMIT = WS-ANCHOR-COUNT - 1.
069500     PERFORM 3032-COMPARE-ADJACENT
069600        VARYING WS-ANCHOR-SUBSCR FROM 1 BY 1
069700           UNTIL WS-ANCHOR-SUBSCR > WS-ANCHOR-LIMIT.
069800*
069900 3032-COMPARE-ADJACENT.
070000*
070100     IF WS-ANCHOR-NAME-UPPER (WS-ANCHOR-SUBSCR) >
070200                WS-ANCHOR-NAME-UPPER (WS-ANCHOR-SUBSCR + 1)
070300        MOVE WS-ANCHOR-NAME-TEXT (WS-ANCHOR-SUBSCR) TO
070400             WS-ANCHOR-HOLD-TEXT
070500        MOVE WS-ANCHOR-NAME-UPPER (WS-ANCHOR-SUBSCR) TO
070600             WS-ANCHOR-HOLD-UPPER
070700        MOVE WS-ANCHOR-NAME-TEXT (WS-ANCHOR-SUBSCR + 1) TO
070800             WS-ANCHOR-NAME-TEXT (WS-ANCHOR-SUBSCR)
070900        MOVE WS-ANCHOR-NAME-UPPER (WS-ANCHOR-SUBSCR + 1) TO
071000             WS-ANCHOR-NAME-UPPER (WS-ANCHOR-SUBSCR)
071100        MOVE WS-ANCHOR-HOLD-TEXT TO
071200             WS-ANCHOR-NAME-TEXT (WS-ANCHOR-SUBSCR + 1)
071300        MOVE WS-ANCHOR-HOLD-UPPER TO
071400             WS-ANCHOR-NAME-UPPER (WS-ANCHOR-SUBSCR + 1)
071500        MOVE "Y" TO WS-ANCHOR-SWAPPED.
071600*
072000****************************************************************
072100*    A ROW WITH NO ANCHOR (ROOT-LEVEL FILE) RANKS ZERO - AHEAD  *
072200*    OF EVERY NAMED ANCHOR, PER B4 KEY 1.                       *
072300****************************************************************
073000 3040-ASSIGN-ONE-ROW-RANK.
073100*
073200     IF WS-INV-ANCHOR-NAME (WS-INV-IX) = SPACES
073300        MOVE ZERO TO WS-INV-ANCHOR-RANK (WS-INV-IX)
073400        GO TO 3040-ASSIGN-ONE-ROW-RANK-EXIT.
073500*
073600     MOVE ZERO TO WS-INV-ANCHOR-RANK (WS-INV-IX).
073700     MOVE WS-INV-ANCHOR-NAME (WS-INV-IX) TO WS-ANCHOR-HOLD-TEXT.
073800     INSPECT WS-ANCHOR-HOLD-TEXT
073900        CONVERTING "abcdefghijklmnopqrstuvwxyz"
074000                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
074100*
074200     PERFORM 3050-COMPARE-ONE-ANCHOR
074300        VARYING WS-ANCHOR-SUBSCR FROM 1 BY 1
074400           UNTIL WS-ANCHOR-SUBSCR > WS-ANCHOR-COUNT
074500              OR WS-INV-ANCHOR-RANK (WS-INV-IX) NOT = ZERO.
074600*
074700 3040-ASSIGN-ONE-ROW-RANK-EXIT.
074800     EXIT.
074900*
075000 3050-COMPARE-ONE-ANCHOR.
075100*
075200     IF WS-ANCHOR-HOLD-TEXT =
075210        WS-ANCHOR-NAME-UPPER (WS-ANCHOR-SUBSCR)
075300        COMPUTE WS-INV-ANCHOR-RANK (WS-INV-IX) = WS-ANCHOR-SUBSCR.
075400*
076000****************************************************************
076100*    INPUT PROCEDURE - RELEASE EACH ROW OF THE TABLE, CARRYING  *
076200*    ITS OWN SUBSCRIPT AS THE FINAL TIE-BREAKING KEY.            *
076300****************************************************************
077000 3100-RELEASE-INVENTORY-ROWS.
077100*
077200     PERFORM 3110-RELEASE-ONE-ROW
077300        VARYING WS-INV-IX FROM 1 BY 1
077400           UNTIL WS-INV-IX > WS-INV-COUNT.
077500*
077600 3110-RELEASE-ONE-ROW.
077700*
077800     MOVE SPACES TO SD-INVENTORY-RECORD-ALT.
077900     COMPUTE SD-ORIGINAL-SEQ = WS-INV-IX.
078000     MOVE WS-INV-ANCHOR-RANK (WS-INV-IX)     TO SD-ANCHOR-RANK.
078100     MOVE WS-INV-ANCHOR-ROW-FLAG (WS-INV-IX) TO
078110         SD-ANCHOR-ROW-FLAG.
078200     MOVE WS-INV-PATH-DEPTH (WS-INV-IX)       TO SD-PATH-DEPTH.
078300     MOVE WS-INV-PATH (WS-INV-IX)              TO SD-PATH.
078400     MOVE WS-INV-TYPE-RANK (WS-INV-IX)        TO SD-TYPE-RANK.
078500     MOVE WS-INV-NAME (WS-INV-IX)              TO SD-NAME.
078600     MOVE WS-INV-TYPE (WS-INV-IX)              TO SD-TYPE.
078700     MOVE WS-INV-FILE-TYPE (WS-INV-IX)         TO SD-FILE-TYPE.
078800     MOVE WS-INV-ITEM-ID (WS-INV-IX)           TO SD-ITEM-ID.
078900     MOVE WS-INV-SIZE-HUMAN (WS-INV-IX)        TO SD-SIZE-HUMAN.
079000     MOVE WS-INV-LASTMOD (WS-INV-IX)           TO SD-LASTMOD.
079100*
079200     RELEASE SD-INVENTORY-RECORD.
079300*
080000****************************************************************
080100*    OUTPUT PROCEDURE - WRITE THE SORTED ROWS TO THE INVENTORY  *
080200*    FILE IN THE ORDER THE SORT VERB HANDS THEM BACK.           *
080300****************************************************************
081000 3200-WRITE-INVENTORY-ROWS.
081100*
081200     MOVE "N" TO W-SORT-END-OF-FILE.
081300     PERFORM 3210-WRITE-ONE-ROW UNTIL SORT-END-OF-FILE.
081400*
081500 3210-WRITE-ONE-ROW.
081600*
081700     RETURN SORT-INVENTORY-FILE
081800         AT END MOVE "Y" TO W-SORT-END-OF-FILE
081900         NOT AT END PERFORM 3220-BUILD-OUTPUT-RECORD.
082000*
082100 3220-BUILD-OUTPUT-RECORD.
082200*
082300     MOVE SPACES TO INV-RECORD-ALT.
082400     MOVE SD-TYPE          TO INV-TYPE.
082500     MOVE SD-NAME          TO INV-NAME.
082600     MOVE SD-PATH          TO INV-PATH.
082700     MOVE SD-FILE-TYPE     TO INV-FILE-TYPE.
082800     MOVE SD-ITEM-ID       TO INV-ITEM-ID.
082900     MOVE SD-SIZE-HUMAN    TO INV-SIZE-HUMAN.
083000     MOVE SD-LASTMOD       TO INV-LASTMOD.
083100*
083200     WRITE INV-RECORD.
083300*
084000****************************************************************
084100*    BATCH FLOW STEP 4 - CONTROL TOTALS, PRINTED AND ECHOED TO  *
084200*    THE CONSOLE.                                               *
084300****************************************************************
085000 4000-PRINT-CONTROL-TOTALS.
085100*
085200     WRITE RPT-RECORD FROM RPT-INVENTORY-HEAD-LINE
085300         BEFORE ADVANCING 2.
085400     WRITE RPT-RECORD FROM RPT-BLANK-LINE BEFORE ADVANCING 1.
085500*
085600     MOVE WS-CT-RECORDS-READ  TO RPT-TL-RECORDS.
085700     MOVE WS-CT-FOLDERS       TO RPT-TL-FOLDERS.
085800     MOVE WS-CT-FILES         TO RPT-TL-FILES.
085900     MOVE WS-CT-TOTAL-BYTES   TO RPT-TL-BYTES.
086000     WRITE RPT-RECORD FROM RPT-TOTALS-LINE BEFORE ADVANCING 1.
086100     ADD 4 TO W-PRINTED-LINES.
086200*
086300     DISPLAY "ADLID INVENTORY BUILD - RECORDS READ: "
086400         WS-CT-RECORDS-READ " FOLDERS: " WS-CT-FOLDERS
086500         " FILES: " WS-CT-FILES.
086600     DISPLAY "ADLID INVENTORY BUILD - TOTAL BYTES: "
086700         WS-CT-TOTAL-BYTES.
086800*
086900     IF WS-LL-CCYY NOT = SPACES
087000        DISPLAY "ADLID INVENTORY BUILD - LATEST ITEM ACTIVITY: "
087100            WS-LL-CCYY "-" WS-LL-MM "-" WS-LL-DD.
087200*
088000 9000-TERMINATE.
088100*
088200     PERFORM FINALIZE-PAGE.
088300*
088400     CLOSE DRIVE-ITEM-FILE.
088500     CLOSE INVENTORY-FILE.
088600     CLOSE RPT-FILE.
088700*
088800     COPY "PL-PRINT-RPT-PAGE.CBL".

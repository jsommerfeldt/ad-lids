000100*    PARAGRAPH LIBRARY: PRINT-HEADINGS / FINALIZE-PAGE FOR THE
000200*    RPTFILE CONTROL REPORT.  AN OLDER COASTLINE JOB CARRIED THIS
000300*    SAME PAGE-HEADING LOGIC AS PLPRINT.CBL; ADLID CARRIES IT
000400*    FORWARD FOR ITS OWN 132-COLUMN REPORT.  THE CALLER SETS
000500*    RPT-RUN-WEEK AND RPT-PAGE-TITLE AND PERFORMS PRINT-HEADINGS
000600*    ONCE AT THE TOP OF A SECTION AND AFTER EVERY FINALIZE-PAGE.
009000 PRINT-HEADINGS.
009100*
009200     ADD 1 TO RPT-PAGE-NUMBER.
009300     MOVE RPT-RUN-WEEK     TO RPT-TITLE-WEEK.
009400     MOVE RPT-PAGE-NUMBER  TO RPT-TITLE-PAGE.
009500     MOVE RPT-PAGE-TITLE   TO RPT-SUBTITLE-TEXT.
009600*
009700     WRITE RPT-RECORD FROM RPT-TITLE-LINE BEFORE ADVANCING PAGE.
009800     WRITE RPT-RECORD FROM RPT-SUBTITLE-LINE BEFORE ADVANCING 1.
009900     WRITE RPT-RECORD FROM RPT-BLANK-LINE BEFORE ADVANCING 1.
010000*
010100     MOVE 3 TO W-PRINTED-LINES.
010200*
010300 FINALIZE-PAGE.
010400*
010500     WRITE RPT-RECORD FROM RPT-BLANK-LINE BEFORE ADVANCING 1.
010600     MOVE ZERO TO W-PRINTED-LINES.

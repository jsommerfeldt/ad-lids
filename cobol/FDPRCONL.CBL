000100*    FD FOR THE PRICEONLY FILE.  LRECL 173.  PO-PRICE-CLEAN IS
000200*    ALWAYS PRESENT HERE (AN EMPTY VALUE NEVER SURVIVES THE B8
000300*    FILTER), BUT IS STILL CARRIED AS TEXT LIKE CO-PRICE-CLEAN.
000400     FD  PRICEONLY-FILE
000500         LABEL RECORDS ARE OMITTED.
000600     01  PO-RECORD.
000700         05  PO-FOLDER-NAME         PIC X(40).
000800         05  PO-FILE-NAME           PIC X(40).
000900         05  PO-SHEET-NAME          PIC X(20).
001000         05  PO-ITEM-NO             PIC X(10).
001100         05  PO-VENDOR              PIC X(20).
001200         05  PO-LOAD-START          PIC X(10).
001300         05  PO-PRICE-CLEAN         PIC X(10).
001400         05  PO-PRICE-RAW           PIC X(20).
001500         05  FILLER                 PIC X(03).

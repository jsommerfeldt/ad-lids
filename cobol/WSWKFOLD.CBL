000100*    WORKING-STORAGE FOR THE WEEK-FOLDER RESOLUTION ROUTINE
000200*    (BUSINESS RULES B5 AND B10).  USED BY WEEK-CONSOLIDATION
000300*    (SEE PL-BUILD-WEEK-FOLDER-NAMES.CBL).  THE ROUTINE ALSO
000400*    EXPECTS THE CALLING PROGRAM TO HAVE LOADED THE INVENTORY
000500*    INTO A TABLE NAMED WS-INV-ENTRY (WS-INV-TYPE, WS-INV-NAME,
000600*    WS-INV-PATH), WS-INV-COUNT ENTRIES LONG.
000700*
000800*    RESULT LEFT IN WS-TARGET-TABLE, WS-TARGET-COUNT ENTRIES.
000900*    THE CALLER PROCESSES THEM WS-TARGET-COUNT DOWNTO 1 TO GET
001000*    DESCENDING FIRST-WEEK-NUMBER ORDER.
001100*
001200     01  WS-TARGET-TABLE.
001300         05  WS-TARGET-ENTRY OCCURS 20 TIMES.
001400             10  WS-TARGET-WEEK-NO      PIC 9(04) COMP.
001500             10  WS-TARGET-NAME         PIC X(60).
001600             10  W-TARGET-FOUND         PIC X.
001700                 88 TARGET-FOUND         VALUE "Y".
001800     01  WS-TARGET-COUNT               PIC 9(02) COMP.
001900*
002000     01  WS-ADLWF-SUBSCR               PIC 9(02) COMP.
002100     01  WS-ADLWF-INV-SUBSCR           PIC 9(04) COMP.
002200*
002300     01  WS-ADLWF-FMT-NUM              PIC 9(04) COMP.
002400     01  WS-ADLWF-FMT-EDIT             PIC ZZZ9.
002500     01  WS-ADLWF-FMT-POS              PIC 9(02) COMP.
002600*
002700     01  WS-ADLWF-CUR-EDIT             PIC ZZZ9.
002800     01  WS-ADLWF-CUR-POS              PIC 9(02) COMP.
002900     01  WS-ADLWF-NEXT-NUM             PIC 9(04) COMP.
003000     01  WS-ADLWF-NEXT-EDIT            PIC ZZZ9.
003100     01  WS-ADLWF-NEXT-POS             PIC 9(02) COMP.

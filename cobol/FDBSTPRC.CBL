000100*    FD FOR THE BESTPRICE FILE.  LRECL 64.  BP-PRICE IS CARRIED
000200*    AS TEXT, ALREADY EDITED TO 9(7).99, LIKE CO-PRICE-CLEAN.
000300     FD  BEST-PRICE-FILE
000400         LABEL RECORDS ARE OMITTED.
000500     01  BP-RECORD.
000600         05  BP-ITEM-NO             PIC X(10).
000700         05  BP-VENDOR              PIC X(20).
000800         05  BP-PRICE               PIC X(10).
000900         05  BP-SOURCE-FILE         PIC X(20).
001000         05  FILLER                 PIC X(04).

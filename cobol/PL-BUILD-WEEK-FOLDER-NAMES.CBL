000100*    PARAGRAPH LIBRARY: BUILD-WEEK-FOLDER-NAMES (BUSINESS RULE
000200*    B5, AND THE MISSING-FOLDER TOLERANCE OF B10).  GIVEN
000300*    WP-SUNDAY-WEEK AND WP-HORIZON, BUILD "WEEK W FINAL WEEK W+1
000400*    INITIAL" FOR W = WP-SUNDAY-WEEK THROUGH
000500*    WP-SUNDAY-WEEK + WP-HORIZON - 1 (WEEK NUMBERS RENDERED WITH
000600*    NO LEADING ZEROS) AND LOOK EACH ONE UP AMONG THE TOP-LEVEL
000700*    FOLDER ROWS OF THE INVENTORY TABLE THE CALLER HAS LOADED.
000800*    THE CALLER WALKS THE RESULT WS-TARGET-COUNT DOWNTO 1 AND
000900*    DISPLAYS "FOLDER NOT FOUND: name" FOR ANY ENTRY LEFT
001000*    UN-FOUND.
004000 4000-RESOLVE-WEEK-FOLDERS.
004100*
004200     MOVE ZERO TO WS-TARGET-COUNT.
004300*
004400     PERFORM 4010-BUILD-ONE-TARGET
004500        VARYING WS-ADLWF-SUBSCR FROM 1 BY 1
004600           UNTIL WS-ADLWF-SUBSCR > WP-HORIZON.
004700*
004800 4000-RESOLVE-WEEK-FOLDERS-EXIT.
004900     EXIT.
005000*
005100 4010-BUILD-ONE-TARGET.
005200*
005300     ADD 1 TO WS-TARGET-COUNT.
005400     COMPUTE WS-TARGET-WEEK-NO (WS-TARGET-COUNT) =
005500              WP-SUNDAY-WEEK + WS-ADLWF-SUBSCR - 1.
005600     MOVE "N" TO W-TARGET-FOUND (WS-TARGET-COUNT).
005700*
005800     MOVE WS-TARGET-WEEK-NO (WS-TARGET-COUNT) TO WS-ADLWF-FMT-NUM.
005900     PERFORM 4020-FORMAT-WEEK-NO.
006000     MOVE WS-ADLWF-FMT-EDIT TO WS-ADLWF-CUR-EDIT.
006100     MOVE WS-ADLWF-FMT-POS  TO WS-ADLWF-CUR-POS.
006200*
006300     COMPUTE WS-ADLWF-NEXT-NUM =
006310         WS-TARGET-WEEK-NO (WS-TARGET-COUNT) + 1.
006400     MOVE WS-ADLWF-NEXT-NUM TO WS-ADLWF-FMT-NUM.
006500     PERFORM 4020-FORMAT-WEEK-NO.
006600     MOVE WS-ADLWF-FMT-EDIT TO WS-ADLWF-NEXT-EDIT.
006700     MOVE WS-ADLWF-FMT-POS  TO WS-ADLWF-NEXT-POS.
006800*
006900     MOVE SPACES TO WS-TARGET-NAME (WS-TARGET-COUNT).
007000     STRING "Week " DELIMITED BY SIZE
007100            WS-ADLWF-CUR-EDIT (WS-ADLWF-CUR-POS:)
007110                DELIMITED BY SIZE
007200            " Final Week " DELIMITED BY SIZE
007300            WS-ADLWF-NEXT-EDIT (WS-ADLWF-NEXT-POS:)
007310                DELIMITED BY SIZE
007400            " Initial" DELIMITED BY SIZE
007500       INTO WS-TARGET-NAME (WS-TARGET-COUNT).
007600*
007700     PERFORM 4040-LOOK-FOR-TOP-FOLDER.
007800*
007900 4020-FORMAT-WEEK-NO.
008000*
008100     MOVE WS-ADLWF-FMT-NUM TO WS-ADLWF-FMT-EDIT.
008200     MOVE 1 TO WS-ADLWF-FMT-POS.
008300     PERFORM 4030-ADVANCE-FMT-POS
008400        UNTIL WS-ADLWF-FMT-EDIT (WS-ADLWF-FMT-POS:1) NOT = SPACE.
008500*
008600 4030-ADVANCE-FMT-POS.
008700*
008800     ADD 1 TO WS-ADLWF-FMT-POS.
008900*
009000 4040-LOOK-FOR-TOP-FOLDER.
009100*
009200     MOVE ZERO TO WS-ADLWF-INV-SUBSCR.
009300*
009400     PERFORM 4050-COMPARE-ONE-INV-ROW
009500        VARYING WS-ADLWF-INV-SUBSCR FROM 1 BY 1
009600           UNTIL WS-ADLWF-INV-SUBSCR > WS-INV-COUNT
009700              OR TARGET-FOUND (WS-TARGET-COUNT).
009800*
010000 4050-COMPARE-ONE-INV-ROW.
010100*
010200     IF WS-INV-TYPE (WS-ADLWF-INV-SUBSCR) = "FOLDER"
010300        AND WS-INV-PATH (WS-ADLWF-INV-SUBSCR) = SPACES
010400        AND WS-INV-NAME (WS-ADLWF-INV-SUBSCR) =
010500                   WS-TARGET-NAME (WS-TARGET-COUNT)
010600        MOVE "Y" TO W-TARGET-FOUND (WS-TARGET-COUNT).

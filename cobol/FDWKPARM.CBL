000100*    FD FOR THE WEEKPARM FILE.  LRECL 10, ONE RECORD PER RUN.
000200     FD  WEEK-PARM-FILE
000300         LABEL RECORDS ARE OMITTED.
000400     01  WP-RECORD.
000500         05  WP-SUNDAY-WEEK         PIC 9(04).
000600         05  WP-HORIZON             PIC 9(02).
000700         05  FILLER                 PIC X(04).

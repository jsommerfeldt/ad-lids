000100*    SELECT CLAUSE FOR THE CONSOLIDATED FILE.
000200*    ALL RELEVANT-FOLDER ROWS FOR THE RUN, CARRYING PROVENANCE.
000300*    WRITTEN BY WEEK-CONSOLIDATION, READ BACK BY BESTPRICE-SELECT.
000400     SELECT CONSOLIDATED-FILE ASSIGN TO "CONSOLIDATED"
000500            ORGANIZATION IS LINE SEQUENTIAL.

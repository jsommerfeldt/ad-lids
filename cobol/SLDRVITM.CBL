000100*    SELECT CLAUSE FOR THE DRIVEITEMS FILE.
000200*    RAW DRIVE-ITEM DUMP, ONE LINE PER FOLDER OR FILE, FURNISHED
000300*    WEEKLY BY THE DOCUMENT-ROOM EXTRACT JOB.
000400     SELECT DRIVE-ITEM-FILE ASSIGN TO "DRIVEITEMS"
000500            ORGANIZATION IS LINE SEQUENTIAL.

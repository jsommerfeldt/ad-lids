000100*    SELECT CLAUSE FOR THE RPTFILE CONTROL REPORT.
000200*    OPENED OUTPUT BY INVENTORY-BUILD (FIRST STEP OF THE RUN) AND
000300*    EXTEND BY THE TWO STEPS BEHIND IT, SO THE THREE SECTIONS OF
000400*    THE REPORT LAND ON ONE PRINT FILE.
000500     SELECT RPT-FILE ASSIGN TO "RPTFILE"
000600            ORGANIZATION IS LINE SEQUENTIAL.

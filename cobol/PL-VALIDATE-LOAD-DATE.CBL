000100*    PARAGRAPH LIBRARY: VALIDATE-LOAD-DATE.
000200*    ADAPTED FROM THE OLD PLDATE.CBL CALENDAR CHECK.  GIVEN
000300*    ADLDT-DATE-TEXT (SEE WSDATECK.CBL) SET W-ADLDT-DATE-VALID
000400*    TO "Y" WHEN IT IS A REAL "YYYY-MM-DD" CALENDAR DATE AND
000500*    "N" OTHERWISE.  USED BY 6000-BUILD-PRICEONLY-TABLE TO
000600*    DECIDE WHETHER A LOADING START DATE IS "MISSING" FOR B8.
004200 9000-VALIDATE-LOAD-DATE.
004300*
004400     MOVE "N" TO W-ADLDT-DATE-VALID.
004500*
004600     MOVE 31 TO ADLDT-MONTH-DAYS (1).
004700     MOVE 28 TO ADLDT-MONTH-DAYS (2).
004800     MOVE 31 TO ADLDT-MONTH-DAYS (3).
004900     MOVE 30 TO ADLDT-MONTH-DAYS (4).
005000     MOVE 31 TO ADLDT-MONTH-DAYS (5).
005100     MOVE 30 TO ADLDT-MONTH-DAYS (6).
005200     MOVE 31 TO ADLDT-MONTH-DAYS (7).
005300     MOVE 31 TO ADLDT-MONTH-DAYS (8).
005400     MOVE 30 TO ADLDT-MONTH-DAYS (9).
005500     MOVE 31 TO ADLDT-MONTH-DAYS (10).
005600     MOVE 30 TO ADLDT-MONTH-DAYS (11).
005700     MOVE 31 TO ADLDT-MONTH-DAYS (12).
005800*
005850*    DC-0512 - ADLDT-DATE-TEXT ITSELF IS NEVER TESTED HERE - THE
005860*    HYPHENS IN "YYYY-MM-DD" MAKE THE WHOLE 10-BYTE FIELD
005870*    NON-NUMERIC ON EVERY WELL-FORMED DATE, SO THAT TEST ALWAYS
005880*    FAILED AND EXITED EARLY.  TEST EACH DIGIT SUB-FIELD OF THE
005890*    REDEFINES INSTEAD - THE FILLER BYTES HOLDING THE HYPHENS
005900*    ARE SKIPPED.
005910     IF ADLDT-CCYY IS NOT NUMERIC
005920        OR ADLDT-MM IS NOT NUMERIC
005930        OR ADLDT-DD IS NOT NUMERIC
006000        GO TO 9000-VALIDATE-LOAD-DATE-EXIT.
006100*
006200     IF ADLDT-MONTH-VALID
006300        IF ADLDT-DD IS GREATER THAN ZERO
006400           DIVIDE ADLDT-CCYY BY 4 GIVING ADLDT-LEAP-YEAR-QUOTIENT
006500              REMAINDER ADLDT-LEAP-YEAR-REMAINDER
006600           IF ADLDT-LEAP-YEAR-REMAINDER = ZERO
006700              MOVE 29 TO ADLDT-MONTH-DAYS (2).
006800*
006900     MOVE ADLDT-MM TO ADLDT-SUBSCRIPT.
007000*
007100     IF ADLDT-MONTH-VALID
007200        IF ADLDT-DD IS GREATER THAN ZERO
007300           IF ADLDT-DD NOT GREATER THAN
007310              ADLDT-MONTH-DAYS (ADLDT-SUBSCRIPT)
007400              MOVE "Y" TO W-ADLDT-DATE-VALID.
007500*
007600 9000-VALIDATE-LOAD-DATE-EXIT.
007700     EXIT.

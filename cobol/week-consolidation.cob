000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.          WEEK-CONSOLIDATION.
000400 AUTHOR.              R F HALVORSEN.
000500 INSTALLATION.        COASTLINE PRODUCE DISTRIBUTORS - DATA CTR.
000600 DATE-WRITTEN.        APRIL 1986.
000700 DATE-COMPILED.
000800 SECURITY.            COMPANY CONFIDENTIAL - DATA CENTER USE ONLY.
000900*
001000****************************************************************
001100*                                                              *
001200*    A D L I D  -  W E E K   C O N S O L I D A T I O N         *
001300*                                                              *
001400*    SECOND STEP OF THE WEEKLY AD-LID PRICE INVENTORY AND      *
001500*    SUMMARIZATION RUN.  READS WEEKPARM FOR THE CURRENT SUNDAY  *
001600*    WEEK NUMBER, RESOLVES THE RELEVANT "AD LIDS" WEEK FOLDERS  *
001700*    AGAINST THE INVENTORY BUILT BY STEP ONE, PULLS THE         *
001800*    FLATTENED SPREADSHEET ROWS (SHEETROWS) THAT FALL UNDER     *
001900*    EACH RELEVANT FOLDER, CLEANS THE AD LID PRICE COLUMN AND   *
002000*    WRITES THE CONSOLIDATED FILE (ALL ROWS, ALL FOLDERS), THEN *
002100*    FILTERS AND PHASE-SORTS A PRICE-BEARING SUBSET PER FOLDER  *
002200*    TO THE PRICEONLY FILE.  EXTENDS THE RPTFILE CONTROL REPORT *
002300*    OPENED BY INVENTORY-BUILD WITH A PER-FOLDER SECTION.       *
002400*                                                              *
002500****************************************************************
002600*                  C H A N G E   L O G                        *
002700****************************************************************
002800*  DATE       BY     REQUEST    DESCRIPTION                    *
002900*----------   ----   --------   ------------------------------*
003000*  04/02/86   RFH    DC-0121    ORIGINAL PROGRAM.               *
003100*  08/14/86   RFH    DC-0149    RAW PRICE TEXT NOW CARRIED      *
003200*                               ALONGSIDE THE CLEANED PRICE ON  *
003300*                               CONSOLIDATED - BUYING WANTED TO *
003400*                               SEE WHAT WAS STRIPPED OUT.      *
003500*  12/02/87   RFH    DC-0212    PRICEONLY FILE ADDED - SEPARATE *
003600*                               FROM CONSOLIDATED SO THE PRICE  *
003700*                               REVIEW SHEET SHOWS ONLY ROWS    *
003800*                               WITH A USABLE PRICE.            *
003900*  06/20/89   DPK    DC-0270    PHASED SORT OF PRICEONLY ADDED  *
004000*                               (HIGH-VOLUME ITEMS FIRST, SOONEST*
004100*                               LOADING DATE FIRST) PER BUYING  *
004200*                               COMMITTEE REQUEST.              *
004300*  03/11/91   DPK    DC-0325    DATE-CONTAMINATED PRICE CELLS   *
004400*                               AND EMPTY PRICE CELLS NOW       *
004500*                               COUNTED SEPARATELY ON THE       *
004600*                               CONTROL REPORT.                 *
004700*  09/03/91   DPK    DC-0340    PER-FOLDER CONTROL LINE ADDED   *
004800*                               TO RPTFILE, MATCHING THE        *
004900*                               INVENTORY-BUILD REPORT STYLE.   *
005000*  11/05/93   DPK    DC-0418    HORIZON NOW READ FROM WEEKPARM  *
005100*                               INSTEAD OF BEING HARD-CODED TO  *
005200*                               THREE - OPERATIONS WANTED THE   *
005300*                               ABILITY TO WIDEN THE LOOK-AHEAD.*
005400*  01/11/96   MTW    DC-0501    RPTFILE NOW OPENED EXTEND - SEE *
005500*                               INVENTORY-BUILD DC-0501.        *
005600*  12/29/98   MTW    DC-0601    Y2K REVIEW - WP-SUNDAY-WEEK IS  *
005700*                               A WEEK NUMBER, NOT A YEAR; THE  *
005800*                               ONLY CALENDAR-DATE ARITHMETIC IN *
005900*                               THIS PROGRAM IS THE CCYY-MM-DD  *
006000*                               LOADING-DATE CHECK, WHICH WAS   *
006100*                               ALREADY FULL-CENTURY.  NO CHANGE*
006200*                               REQUIRED.  SIGNED OFF PER MEMO  *
006300*                               DC-Y2K-014.                     *
006400*  03/05/99   MTW    DC-0614    "FOLDER NOT FOUND" WARNING      *
006500*                               WORDING STANDARDIZED ACROSS ALL *
006600*                               THREE RUN STEPS.                *
006610*  06/13/00   MTW    DC-0633    PRICEONLY AND ITEM-SUMMARY      *
006620*                               TABLE SIZES RAISED TO MATCH THE *
006630*                               INVENTORY-BUILD INCREASE UNDER  *
006640*                               DC-0632.                        *
006700****************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*
007500     COPY "SLWKPARM.CBL".
007600     COPY "SLINVENT.CBL".
007700     COPY "SLSHTROW.CBL".
007800     COPY "SLCONSOL.CBL".
007900     COPY "SLPRCONL.CBL".
008000     COPY "SLRPT.CBL".
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500     COPY "FDWKPARM.CBL".
008600*
008700     COPY "FDINVENT.CBL".
008800*
008900     COPY "FDSHTROW.CBL".
009000     01  SR-RECORD-ALT          REDEFINES SR-RECORD.
009100         05  FILLER             PIC X(164).
009200*
009300     COPY "FDCONSOL.CBL".
009400     01  CO-RECORD-ALT          REDEFINES CO-RECORD.
009500         05  FILLER             PIC X(173).
009600*
009700     COPY "FDPRCONL.CBL".
009800     01  PO-RECORD-ALT          REDEFINES PO-RECORD.
009900         05  FILLER             PIC X(173).
010000*
010100     COPY "FDRPT.CBL".
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500     COPY "WSRPTCTL.CBL".
010600     COPY "WSWKFOLD.CBL".
010700     COPY "WSXLCHK.CBL".
010800     COPY "WSPRICLN.CBL".
010900     COPY "WSDATECK.CBL".
011000*
011100****************************************************************
011200*    INVENTORY TABLE - TOP-LEVEL FOLDER NAMES ONLY ARE USED     *
011300*    HERE, BUT THE WHOLE FILE IS LOADED (SAME SHAPE THE         *
011400*    FOLDER-RESOLUTION ROUTINE EXPECTS - SEE WSWKFOLD.CBL).     *
011450*    RAISED TO 750 ROWS UNDER DC-0633 TO STAY IN STEP WITH      *
011480*    INVENTORY-BUILD'S OWN TABLE, RAISED UNDER DC-0632.         *
011500****************************************************************
011600     01  WS-INV-COUNT               PIC 9(03) COMP VALUE ZERO.
011700*
011800     01  WS-INV-TABLE.
011900         05  WS-INV-ENTRY OCCURS 750 TIMES
012000                          INDEXED BY WS-INV-IX.
012100             10  WS-INV-TYPE            PIC X(06).
012200             10  WS-INV-NAME            PIC X(60).
012300             10  WS-INV-PATH            PIC X(80).
012400*
012500****************************************************************
012600*    PER-FOLDER CONSOLIDATED-ROW WORKING TABLE.  HOLDS EVERY     *
012700*    SELECTED SHEETROWS ROW FOR THE FOLDER CURRENTLY BEING       *
012800*    PROCESSED, CLEANED PRICE AND DROP REASON INCLUDED, SO       *
012900*    6000-BUILD-PRICEONLY-TABLE CAN DERIVE THE PRICE-ONLY SUBSET *
013000*    WITHOUT RE-READING SHEETROWS.                               *
013100****************************************************************
013200     01  WS-CO-COUNT                PIC 9(03) COMP VALUE ZERO.
013300*
013400     01  WS-CO-TABLE.
013500         05  WS-CO-ENTRY OCCURS 500 TIMES
013600                         INDEXED BY WS-CO-IX.
013700             10  CT-FOLDER              PIC X(40).
013800             10  CT-FILE                PIC X(40).
013900             10  CT-SHEET               PIC X(20).
014000             10  CT-ITEM                PIC X(10).
014100             10  CT-VENDOR              PIC X(20).
014200             10  CT-LOAD-START          PIC X(10).
014300             10  CT-PRICE-CLEAN         PIC X(10).
014400             10  CT-PRICE-RAW           PIC X(20).
014500             10  CT-DROP-REASON         PIC 9(01) COMP.
014600*                 0 = PRICE PRESENT, 1 = DATE-LIKE, 2 = EMPTY.
014700*
014800****************************************************************
014900*    PER-FOLDER PRICEONLY CANDIDATE TABLE, ONE ENTRY PER ROW     *
015000*    KEPT BY THE B8 FILTER, CARRYING THE SORT-KEY BY-PRODUCTS.   *
015050*    RAISED TO 750 ROWS UNDER DC-0633, MATCHING THE INVENTORY   *
015080*    TABLE INCREASE.                                             *
015100****************************************************************
015200     01  WS-PO-COUNT                PIC 9(03) COMP VALUE ZERO.
015300*
015400     01  WS-PO-TABLE.
015500         05  WS-PO-ENTRY OCCURS 750 TIMES
015600                         INDEXED BY WS-PO-IX.
015700             10  PO-T-FOLDER            PIC X(40).
015800             10  PO-T-FILE              PIC X(40).
015900             10  PO-T-SHEET             PIC X(20).
016000             10  PO-T-ITEM              PIC X(10).
016100             10  PO-T-VENDOR            PIC X(20).
016200             10  PO-T-LOAD-START        PIC X(10).
016300             10  PO-T-PRICE-CLEAN       PIC X(10).
016400             10  PO-T-PRICE-RAW         PIC X(20).
016500             10  PO-T-PRICE-NUM         PIC S9(07)V99.
016600             10  PO-T-ITEM-NUM          PIC S9(09)V9(04) COMP.
016700             10  PO-T-ITEM-VALID        PIC X.
016800                 88 PO-T-ITEM-IS-VALID   VALUE "Y".
016900             10  PO-T-DATE-VALID        PIC X.
017000                 88 PO-T-ROW-DATE-OK     VALUE "Y".
017100             10  PO-T-ITEM-COUNT        PIC 9(04) COMP.
017200             10  PO-T-ITEM-MIN-DATE     PIC X(10).
017300             10  PO-T-ITEM-MIN-MISS     PIC X.
017400                 88 PO-T-ITEM-MIN-IS-MISSING VALUE "Y".
017500             10  PO-T-SEQ               PIC 9(04) COMP.
017600*
017700****************************************************************
017800*    DISTINCT-ITEM SUMMARY TABLE FOR THE CURRENT FOLDER - COUNT  *
017900*    AND EARLIEST LOADING START DATE PER ITEM, FIRST-ENCOUNTER   *
018000*    ORDER.  RAISED TO 300 ENTRIES UNDER DC-0633.               *
018100****************************************************************
018200     01  WS-ISUM-COUNT              PIC 9(03) COMP VALUE ZERO.
018300     01  WS-ISUM-SUBSCR-HOLD        PIC 9(03) COMP.
018400*
018500     01  WS-ISUM-TABLE.
018600         05  WS-ISUM-ENTRY OCCURS 300 TIMES
018700                           INDEXED BY WS-ISUM-IX.
018800             10  ISUM-ITEM-TEXT         PIC X(10).
018900             10  ISUM-COUNT             PIC 9(04) COMP.
019000             10  ISUM-MIN-DATE          PIC X(10).
019100             10  ISUM-MIN-MISS          PIC X.
019200                 88 ISUM-MIN-IS-MISSING  VALUE "Y".
019300*
020000****************************************************************
020100*    ITEM-NUMBER PARSE SCRATCH (LOCAL TO B8 - KEEPS ONLY DIGITS, *
020200*    PERIOD AND A LEADING MINUS FROM THE RAW ITEM TEXT).         *
020300****************************************************************
020400     01  WS-PI-RAW                  PIC X(10).
020500     01  WS-PI-BUILD                PIC X(10).
020600     01  WS-PI-LEN                  PIC 9(02) COMP.
020700     01  WS-PI-NEG                  PIC X.
020800         88 WS-PI-IS-NEGATIVE         VALUE "Y".
020900     01  WS-PI-PERIOD-POS           PIC 9(02) COMP.
021000     01  WS-PI-SUBSCR               PIC 9(02) COMP.
021100     01  WS-PI-LIMIT                PIC 9(02) COMP.
021200     01  WS-PI-ONE-CHAR             PIC X(01).
021300     01  WS-PI-ONE-DIGIT            PIC 9(01).
021400     01  WS-PI-INT                  PIC 9(09) COMP.
021500     01  WS-PI-DEC                  PIC 9(04) COMP.
021600     01  WS-PI-DEC-COUNT            PIC 9(02) COMP.
021700     01  WS-PI-VALUE                PIC S9(09)V9(04).
021800*
021900****************************************************************
022000*    PRICE-TEXT-TO-NUMERIC SCRATCH.  CT-PRICE-CLEAN IS A FIXED   *
022100*    "9999999.99" TEXT SHAPE (SEE PL-CLEAN-AD-LID-PRICE.CBL) -   *
022200*    THE INTEGER AND DECIMAL PARTS ARE LIFTED BY POSITION.       *
022300****************************************************************
022400     01  WS-PRC-INT                 PIC 9(07).
022500     01  WS-PRC-DEC                 PIC 9(02).
022600*
022700****************************************************************
022800*    SORT-PASS SCRATCH FOR THE BUBBLE SORT OF WS-PO-TABLE.       *
022900****************************************************************
023000     01  WS-PO-SWAPPED              PIC X.
023100         88 WS-PO-SWAP-MADE          VALUE "Y".
023200     01  WS-PO-SUBSCR               PIC 9(03) COMP.
023300     01  WS-PO-LIMIT                PIC 9(03) COMP.
023400     01  WS-PO-HOLD.
023401         05  PH-FOLDER              PIC X(40).
023407         05  PH-FILE                PIC X(40).
023413         05  PH-SHEET               PIC X(20).
023419         05  PH-ITEM                PIC X(10).
023425         05  PH-VENDOR              PIC X(20).
023431         05  PH-LOAD-START          PIC X(10).
023437         05  PH-PRICE-CLEAN         PIC X(10).
023443         05  PH-PRICE-RAW           PIC X(20).
023449         05  PH-PRICE-NUM           PIC S9(07)V99.
023455         05  PH-ITEM-NUM            PIC S9(09)V9(04) COMP.
023461         05  PH-ITEM-VALID          PIC X.
023467         05  PH-DATE-VALID          PIC X.
023473         05  PH-ITEM-COUNT          PIC 9(04) COMP.
023479         05  PH-ITEM-MIN-DATE       PIC X(10).
023485         05  PH-ITEM-MIN-MISS       PIC X.
023491         05  PH-SEQ                 PIC 9(04) COMP.
023500*
023600****************************************************************
023700*    ONE COMPARABLE ALPHANUMERIC KEY PER PRICEONLY ROW - THE B8  *
023800*    COMPOSITE KEY, DOMINANT SUB-KEY FIRST, EACH SUB-KEY OFFSET  *
023900*    AND ZERO-FILLED SO ITS TEXT ORDER MATCHES ITS INTENDED      *
024000*    ORDER (MISSING VALUES SORT LAST IN EVERY SUB-KEY).          *
024100****************************************************************
024200     01  WS-CMP-LEFT                PIC X(55).
024300     01  WS-CMP-RIGHT               PIC X(55).
024400     01  WS-CMP-KEY-1               PIC X(55).
024500     01  WS-CMP-MINMISS             PIC X(01).
024600     01  WS-CMP-MINDATE             PIC X(10).
024700     01  WS-CMP-COUNT-EDIT          PIC 9(04).
024800     01  WS-CMP-ITEMMISS            PIC X(01).
024900     01  WS-CMP-ITEMNUM-EDIT        PIC 9(10)V9(04).
025000     01  WS-CMP-ROWDATE             PIC X(10).
025100     01  WS-CMP-PRCMISS             PIC X(01).
025200     01  WS-CMP-PRICE-EDIT          PIC 9(08)V9(02).
025300     01  WS-CMP-SEQ-EDIT            PIC 9(04).
025400*
025500****************************************************************
025600*    CURRENT-TARGET AND RUN-LEVEL CONTROL FIELDS.                *
025700****************************************************************
025800     01  WS-TGT-SUBSCR              PIC 9(02) COMP.
025900     01  WS-TGT-STATUS              PIC X(11).
026000*
026100     01  WS-FLD-READ                PIC 9(04) COMP VALUE ZERO.
026200     01  WS-FLD-SKIPPED             PIC 9(04) COMP VALUE ZERO.
026300     01  WS-FLD-CONSOLIDATED        PIC 9(04) COMP VALUE ZERO.
026400     01  WS-FLD-PRICEONLY           PIC 9(04) COMP VALUE ZERO.
026500     01  WS-FLD-DROP-DATE           PIC 9(04) COMP VALUE ZERO.
026600     01  WS-FLD-DROP-EMPTY          PIC 9(04) COMP VALUE ZERO.
026700*
026800     01  WS-GT-READ                 PIC 9(06) COMP VALUE ZERO.
026900     01  WS-GT-SKIPPED              PIC 9(06) COMP VALUE ZERO.
027000     01  WS-GT-CONSOLIDATED         PIC 9(06) COMP VALUE ZERO.
027100     01  WS-GT-PRICEONLY            PIC 9(06) COMP VALUE ZERO.
027200     01  WS-GT-DROP-DATE            PIC 9(06) COMP VALUE ZERO.
027300     01  WS-GT-DROP-EMPTY           PIC 9(06) COMP VALUE ZERO.
027400*
027500     01  W-END-OF-FILE              PIC X.
027600         88 END-OF-FILE              VALUE "Y".
027700*
027800****************************************************************
027900*    RPTFILE PRINT LINES FOR THIS STEP.                         *
028000****************************************************************
028100     01  RPT-SECTION-HEAD-LINE.
028200         05  FILLER                 PIC X(01) VALUE SPACE.
028300         05  FILLER                 PIC X(33) VALUE
028400             "THREE-WEEK CONSOLIDATION SECTION".
028500         05  FILLER                 PIC X(98) VALUE SPACES.
028600     01  RPT-SECTION-HEAD-LINE-ALT
028610            REDEFINES RPT-SECTION-HEAD-LINE.
028700         05  FILLER                 PIC X(132).
028800*
028900     01  RPT-FOLDER-LINE.
029000         05  FILLER                 PIC X(01) VALUE SPACE.
029100         05  FILLER                 PIC X(08) VALUE "FOLDER: ".
029200         05  RPT-FL-FOLDER-NAME     PIC X(36).
029300         05  FILLER                 PIC X(02) VALUE SPACES.
029400         05  RPT-FL-STATUS          PIC X(11).
029500         05  FILLER                 PIC X(02) VALUE SPACES.
029600         05  FILLER                 PIC X(06) VALUE "READ: ".
029700         05  RPT-FL-READ            PIC ZZZZ9.
029800         05  FILLER                 PIC X(02) VALUE SPACES.
029900         05  FILLER                 PIC X(06) VALUE "CONS: ".
030000         05  RPT-FL-CONS            PIC ZZZZ9.
030100         05  FILLER                 PIC X(02) VALUE SPACES.
030200         05  FILLER                 PIC X(05) VALUE "PRC: ".
030300         05  RPT-FL-PRICEONLY       PIC ZZZZ9.
030400         05  FILLER                 PIC X(02) VALUE SPACES.
030500         05  FILLER                 PIC X(07) VALUE "DDATE: ".
030600         05  RPT-FL-DROP-DATE       PIC ZZZZ9.
030700         05  FILLER                 PIC X(02) VALUE SPACES.
030800         05  FILLER                 PIC X(07) VALUE "DEMPT: ".
030900         05  RPT-FL-DROP-EMPTY      PIC ZZZZ9.
031000         05  FILLER                 PIC X(08) VALUE SPACES.
031100     01  RPT-FOLDER-LINE-ALT        REDEFINES RPT-FOLDER-LINE.
031200         05  FILLER                 PIC X(132).
031300*
031400     01  RPT-FOLDER-TOTALS-LINE.
031500         05  FILLER                 PIC X(01) VALUE SPACE.
031600         05  FILLER                 PIC X(22) VALUE
031700             "THREE-WEEK GRAND TOTAL".
031800         05  FILLER                 PIC X(02) VALUE SPACES.
031900         05  FILLER                 PIC X(06) VALUE "READ: ".
032000         05  RPT-GT-READ            PIC ZZZZ9.
032100         05  FILLER                 PIC X(02) VALUE SPACES.
032200         05  FILLER                 PIC X(06) VALUE "CONS: ".
032300         05  RPT-GT-CONS            PIC ZZZZ9.
032400         05  FILLER                 PIC X(02) VALUE SPACES.
032500         05  FILLER                 PIC X(05) VALUE "PRC: ".
032600         05  RPT-GT-PRICEONLY       PIC ZZZZ9.
032700         05  FILLER                 PIC X(02) VALUE SPACES.
032800         05  FILLER                 PIC X(07) VALUE "DDATE: ".
032900         05  RPT-GT-DROP-DATE       PIC ZZZZ9.
033000         05  FILLER                 PIC X(02) VALUE SPACES.
033100         05  FILLER                 PIC X(07) VALUE "DEMPT: ".
033200         05  RPT-GT-DROP-EMPTY      PIC ZZZZ9.
033300         05  FILLER                 PIC X(48) VALUE SPACES.
033400*
033500 PROCEDURE DIVISION.
033600*
033700 0000-MAIN-LINE.
033800*
033900     PERFORM 1000-INITIALIZE THRU 2000-LOAD-INVENTORY-TABLE.
034100     PERFORM 4000-RESOLVE-WEEK-FOLDERS.
034200*
034300     PERFORM 5000-PROCESS-TARGET-FOLDER
034400        VARYING WS-TGT-SUBSCR FROM WS-TARGET-COUNT BY -1
034500           UNTIL WS-TGT-SUBSCR < 1.
034600*
034700     PERFORM 6900-PRINT-TOTALS-LINE.
034800     PERFORM 9900-TERMINATE.
034900*
035000     STOP RUN.
035100*
035200 1000-INITIALIZE.
035300*
035400     OPEN INPUT WEEK-PARM-FILE.
035500     OPEN INPUT INVENTORY-FILE.
035600     OPEN EXTEND RPT-FILE.
035700*
035800     READ WEEK-PARM-FILE
035900         AT END
036000            DISPLAY "ADLID WEEK CONSOLIDATION - WEEKPARM EMPTY"
036100            MOVE 1 TO WP-HORIZON.
036200     CLOSE WEEK-PARM-FILE.
036300*
036400     MOVE WP-SUNDAY-WEEK TO RPT-RUN-WEEK.
036500     MOVE "ADLID WEEK CONSOLIDATION - THREE-WEEK SUMMARY" TO
036600         RPT-PAGE-TITLE.
036700     PERFORM PRINT-HEADINGS.
036800*
036900     WRITE RPT-RECORD FROM RPT-SECTION-HEAD-LINE
037000         BEFORE ADVANCING 2.
037100     ADD 2 TO W-PRINTED-LINES.
037200*
037300 2000-LOAD-INVENTORY-TABLE.
037400*
037500     MOVE "N" TO W-END-OF-FILE.
037600     PERFORM 2010-LOAD-ONE-INV-ROW UNTIL END-OF-FILE.
037700     CLOSE INVENTORY-FILE.
037800*
037900 2010-LOAD-ONE-INV-ROW.
038000*
038100     READ INVENTORY-FILE
038200         AT END MOVE "Y" TO W-END-OF-FILE
038300         NOT AT END
038400            ADD 1 TO WS-INV-COUNT
038500            MOVE INV-TYPE TO WS-INV-TYPE (WS-INV-COUNT)
038600            MOVE INV-NAME TO WS-INV-NAME (WS-INV-COUNT)
038700            MOVE INV-PATH TO WS-INV-PATH (WS-INV-COUNT).
038800*
039000****************************************************************
039100*    ONE TARGET WEEK FOLDER - CONSOLIDATE, BUILD AND SORT ITS    *
039200*    PRICEONLY SUBSET, PRINT ITS CONTROL LINE.                   *
039300****************************************************************
039400 5000-PROCESS-TARGET-FOLDER.
039500*
039600     MOVE ZERO TO WS-CO-COUNT.
039700     MOVE ZERO TO WS-PO-COUNT.
039800     MOVE ZERO TO WS-ISUM-COUNT.
039900     MOVE ZERO TO WS-FLD-READ.
040000     MOVE ZERO TO WS-FLD-SKIPPED.
040100     MOVE ZERO TO WS-FLD-CONSOLIDATED.
040200     MOVE ZERO TO WS-FLD-PRICEONLY.
040300     MOVE ZERO TO WS-FLD-DROP-DATE.
040400     MOVE ZERO TO WS-FLD-DROP-EMPTY.
040500*
040600     IF NOT TARGET-FOUND (WS-TGT-SUBSCR)
040700        DISPLAY "FOLDER NOT FOUND: "
040800            WS-TARGET-NAME (WS-TGT-SUBSCR)
040900        MOVE "NOT FOUND  " TO WS-TGT-STATUS
041000     ELSE
041100        MOVE "FOUND      " TO WS-TGT-STATUS
041200        PERFORM 5100-READ-SHEETROWS-FOR-FOLDER
041300        PERFORM 6000-BUILD-PRICEONLY-TABLE
041400        PERFORM 6300-SORT-PRICEONLY-TABLE
041500        PERFORM 6400-WRITE-PRICEONLY-SORTED.
041600*
041700     PERFORM 6500-PRINT-FOLDER-LINE.
041800*
041900     ADD WS-FLD-READ         TO WS-GT-READ.
042000     ADD WS-FLD-SKIPPED      TO WS-GT-SKIPPED.
042100     ADD WS-FLD-CONSOLIDATED TO WS-GT-CONSOLIDATED.
042200     ADD WS-FLD-PRICEONLY    TO WS-GT-PRICEONLY.
042300     ADD WS-FLD-DROP-DATE    TO WS-GT-DROP-DATE.
042400     ADD WS-FLD-DROP-EMPTY   TO WS-GT-DROP-EMPTY.
042500*
043000****************************************************************
043100*    READ SHEETROWS IN FULL FOR EACH FOLDER - THE FILE IS        *
043200*    SEQUENTIAL, SO EVERY TARGET RE-SCANS IT FOR ITS OWN ROWS.   *
043300****************************************************************
043400 5100-READ-SHEETROWS-FOR-FOLDER.
043500*
043600     OPEN INPUT SHEET-ROW-FILE.
043700     MOVE "N" TO W-END-OF-FILE.
043800     PERFORM 5200-SELECT-SHEETROW UNTIL END-OF-FILE.
043900     CLOSE SHEET-ROW-FILE.
044000*
044100****************************************************************
044200*    ONE SHEETROWS RECORD - KEEP IT ONLY WHEN THE FOLDER NAME    *
044300*    MATCHES THIS TARGET AND THE SOURCE FILE IS A SPREADSHEET.   *
044400****************************************************************
044500 5200-SELECT-SHEETROW.
044600*
044700     READ SHEET-ROW-FILE
044800         AT END MOVE "Y" TO W-END-OF-FILE
044900         NOT AT END
045000            IF SR-FOLDER-NAME = WS-TARGET-NAME (WS-TGT-SUBSCR)
045100               PERFORM 5210-PROCESS-ONE-SHEETROW.
045200*
045300 5210-PROCESS-ONE-SHEETROW.
045400*
045500     ADD 1 TO WS-FLD-READ.
045600*
045700     MOVE SR-FILE-NAME TO ADLXC-FILE-NAME.
045800     PERFORM 8000-CHECK-SPREADSHEET-EXT.
045900     IF NOT ADLXC-IS-SPREADSHEET
046000        ADD 1 TO WS-FLD-SKIPPED
046100        GO TO 5210-PROCESS-ONE-SHEETROW-EXIT.
046200*
046300     MOVE SR-AD-LID-PRICE TO ADLPC-RAW-TEXT.
046400     PERFORM 7000-CLEAN-PRICE.
046500*
046600     MOVE SPACES TO CO-RECORD-ALT.
046700     MOVE SR-FOLDER-NAME  TO CO-FOLDER-NAME.
046800     MOVE SR-FILE-NAME    TO CO-FILE-NAME.
046900     MOVE SR-SHEET-NAME   TO CO-SHEET-NAME.
047000     MOVE SR-ITEM-NO      TO CO-ITEM-NO.
047100     MOVE SR-VENDOR       TO CO-VENDOR.
047200     MOVE SR-LOAD-START   TO CO-LOAD-START.
047300     MOVE SR-AD-LID-PRICE TO CO-PRICE-RAW.
047400*
047500     ADD 1 TO WS-CO-COUNT.
047600     MOVE SR-FOLDER-NAME  TO CT-FOLDER (WS-CO-COUNT).
047700     MOVE SR-FILE-NAME    TO CT-FILE (WS-CO-COUNT).
047800     MOVE SR-SHEET-NAME   TO CT-SHEET (WS-CO-COUNT).
047900     MOVE SR-ITEM-NO      TO CT-ITEM (WS-CO-COUNT).
048000     MOVE SR-VENDOR       TO CT-VENDOR (WS-CO-COUNT).
048100     MOVE SR-LOAD-START   TO CT-LOAD-START (WS-CO-COUNT).
048200     MOVE SR-AD-LID-PRICE TO CT-PRICE-RAW (WS-CO-COUNT).
048300*
048400     IF ADLPC-PRICE-MISSING
048500        MOVE SPACES TO CO-PRICE-CLEAN
048600        MOVE SPACES TO CT-PRICE-CLEAN (WS-CO-COUNT)
048700        IF WS-ADLPC-STRIP-LEN = ZERO
048800           MOVE 2 TO CT-DROP-REASON (WS-CO-COUNT)
048900        ELSE
049000           MOVE 1 TO CT-DROP-REASON (WS-CO-COUNT)
049100     ELSE
049200        MOVE ADLPC-PRICE-TEXT TO CO-PRICE-CLEAN
049300        MOVE ADLPC-PRICE-TEXT TO CT-PRICE-CLEAN (WS-CO-COUNT)
049400        MOVE ZERO TO CT-DROP-REASON (WS-CO-COUNT).
049500*
049600     WRITE CO-RECORD.
049700     ADD 1 TO WS-FLD-CONSOLIDATED.
049800*
049900 5210-PROCESS-ONE-SHEETROW-EXIT.
050000     EXIT.
050100*
060000****************************************************************
060100*    B8 - FILTER THE FOLDER'S CONSOLIDATED ROWS TO THOSE WITH A  *
060200*    PRICE, THEN AGGREGATE PER-ITEM COUNT AND EARLIEST LOADING   *
060300*    START DATE FOR THE PHASED SORT.                             *
060400****************************************************************
061000 6000-BUILD-PRICEONLY-TABLE.
061100*
061200     PERFORM 6010-ADD-ONE-PO-CANDIDATE
061210        THRU 6010-ADD-ONE-PO-CANDIDATE-EXIT
061300        VARYING WS-CO-IX FROM 1 BY 1
061400           UNTIL WS-CO-IX > WS-CO-COUNT.
061500*
061600     PERFORM 6200-BUILD-ITEM-SUMMARY
061700        VARYING WS-PO-IX FROM 1 BY 1
061800           UNTIL WS-PO-IX > WS-PO-COUNT.
061900*
062000     PERFORM 6250-COPY-SUMMARY-TO-ROW
062100        VARYING WS-PO-IX FROM 1 BY 1
062200           UNTIL WS-PO-IX > WS-PO-COUNT.
062300*
062400 6010-ADD-ONE-PO-CANDIDATE.
062500*
062600     IF CT-DROP-REASON (WS-CO-IX) = 1
062700        ADD 1 TO WS-FLD-DROP-DATE
062800        GO TO 6010-ADD-ONE-PO-CANDIDATE-EXIT.
062900*
063000     IF CT-DROP-REASON (WS-CO-IX) = 2
063100        ADD 1 TO WS-FLD-DROP-EMPTY
063200        GO TO 6010-ADD-ONE-PO-CANDIDATE-EXIT.
063300*
063400     ADD 1 TO WS-PO-COUNT.
063500     MOVE CT-FOLDER (WS-CO-IX)      TO PO-T-FOLDER (WS-PO-COUNT).
063600     MOVE CT-FILE (WS-CO-IX)        TO PO-T-FILE (WS-PO-COUNT).
063700     MOVE CT-SHEET (WS-CO-IX)       TO PO-T-SHEET (WS-PO-COUNT).
063800     MOVE CT-ITEM (WS-CO-IX)        TO PO-T-ITEM (WS-PO-COUNT).
063900     MOVE CT-VENDOR (WS-CO-IX)      TO PO-T-VENDOR (WS-PO-COUNT).
064000     MOVE CT-LOAD-START (WS-CO-IX) TO
064010         PO-T-LOAD-START (WS-PO-COUNT).
064100     MOVE CT-PRICE-CLEAN (WS-CO-IX) TO
064110         PO-T-PRICE-CLEAN (WS-PO-COUNT).
064200     MOVE CT-PRICE-RAW (WS-CO-IX) TO
064210         PO-T-PRICE-RAW (WS-PO-COUNT).
064300     MOVE WS-PO-COUNT                TO PO-T-SEQ (WS-PO-COUNT).
064400*
064500     MOVE CT-PRICE-CLEAN (WS-CO-IX) (1:7) TO WS-PRC-INT.
064600     MOVE CT-PRICE-CLEAN (WS-CO-IX) (9:2) TO WS-PRC-DEC.
064700     COMPUTE PO-T-PRICE-NUM (WS-PO-COUNT) =
064800         WS-PRC-INT + (WS-PRC-DEC / 100).
064900*
065000     MOVE CT-ITEM (WS-CO-IX) TO WS-PI-RAW.
065100     PERFORM 6100-PARSE-ITEM-NUMBER
065110        THRU 6100-PARSE-ITEM-NUMBER-EXIT.
065200     MOVE WS-PI-VALUE TO PO-T-ITEM-NUM (WS-PO-COUNT).
065300     IF WS-PI-LEN = ZERO
065400        MOVE "N" TO PO-T-ITEM-VALID (WS-PO-COUNT)
065500     ELSE
065600        MOVE "Y" TO PO-T-ITEM-VALID (WS-PO-COUNT).
065700*
065800     MOVE CT-LOAD-START (WS-CO-IX) TO ADLDT-DATE-TEXT.
065900     PERFORM 9000-VALIDATE-LOAD-DATE.
066000     MOVE W-ADLDT-DATE-VALID TO PO-T-DATE-VALID (WS-PO-COUNT).
066100*
067000 6010-ADD-ONE-PO-CANDIDATE-EXIT.
067100     EXIT.
067200*
068000****************************************************************
068100*    STRIP CT-ITEM TO DIGITS, PERIOD AND A LEADING MINUS,        *
068200*    THEN PARSE THE RESULT AS A SIGNED DECIMAL.  AN EMPTY RESULT *
068300*    LEAVES WS-PI-LEN ZERO, WHICH THE CALLER TREATS AS INVALID.  *
068400****************************************************************
069000 6100-PARSE-ITEM-NUMBER.
069100*
069200     MOVE SPACES TO WS-PI-BUILD.
069300     MOVE ZERO TO WS-PI-LEN.
069400     MOVE ZERO TO WS-PI-PERIOD-POS.
069500     MOVE ZERO TO WS-PI-INT.
069600     MOVE ZERO TO WS-PI-DEC.
069700     MOVE ZERO TO WS-PI-DEC-COUNT.
069800     MOVE "N" TO WS-PI-NEG.
069900*
070000     PERFORM 6110-STRIP-ONE-ITEM-CHAR
070100        VARYING WS-PI-SUBSCR FROM 1 BY 1
070200           UNTIL WS-PI-SUBSCR > 10.
070300*
070400     IF WS-PI-LEN = ZERO
070500        MOVE ZERO TO WS-PI-VALUE
070600        GO TO 6100-PARSE-ITEM-NUMBER-EXIT.
070700*
070800     IF WS-PI-PERIOD-POS NOT = ZERO
070900        MOVE WS-PI-PERIOD-POS TO WS-PI-LIMIT
071000        SUBTRACT 1 FROM WS-PI-LIMIT
071100     ELSE
071200        MOVE WS-PI-LEN TO WS-PI-LIMIT.
071300*
071400     PERFORM 6120-ACCUM-ITEM-INT-DIGIT
071500        VARYING WS-PI-SUBSCR FROM 1 BY 1
071600           UNTIL WS-PI-SUBSCR > WS-PI-LIMIT.
071700*
071800     IF WS-PI-PERIOD-POS NOT = ZERO
071900        PERFORM 6130-ACCUM-ITEM-DEC-DIGIT
072000           VARYING WS-PI-SUBSCR FROM WS-PI-PERIOD-POS BY 1
072100              UNTIL WS-PI-SUBSCR >= WS-PI-LEN.
072200*
072300     IF WS-PI-DEC-COUNT < 4
072400        PERFORM 6140-SCALE-ITEM-DECIMAL
072500           VARYING WS-PI-SUBSCR FROM WS-PI-DEC-COUNT BY 1
072600              UNTIL WS-PI-SUBSCR >= 4.
072700*
072800     COMPUTE WS-PI-VALUE = WS-PI-INT + (WS-PI-DEC / 10000).
072900     IF WS-PI-IS-NEGATIVE
073000        COMPUTE WS-PI-VALUE = ZERO - WS-PI-VALUE.
073100*
073200 6100-PARSE-ITEM-NUMBER-EXIT.
073300     EXIT.
073400*
073500 6110-STRIP-ONE-ITEM-CHAR.
073600*
073700     MOVE WS-PI-RAW (WS-PI-SUBSCR:1) TO WS-PI-ONE-CHAR.
073800*
073900     IF WS-PI-ONE-CHAR = "-"
074000        MOVE "Y" TO WS-PI-NEG
074100     ELSE
074200        IF (WS-PI-ONE-CHAR IS NUMERIC) OR (WS-PI-ONE-CHAR = ".")
074300           IF WS-PI-LEN < 10
074400              ADD 1 TO WS-PI-LEN
074500              MOVE WS-PI-ONE-CHAR TO
074600                   WS-PI-BUILD (WS-PI-LEN:1)
074700              IF WS-PI-ONE-CHAR = "." AND WS-PI-PERIOD-POS = ZERO
074800                 MOVE WS-PI-LEN TO WS-PI-PERIOD-POS.
074900*
075000 6120-ACCUM-ITEM-INT-DIGIT.
075100*
075200     MOVE WS-PI-BUILD (WS-PI-SUBSCR:1) TO WS-PI-ONE-CHAR.
075300     MOVE WS-PI-ONE-CHAR TO WS-PI-ONE-DIGIT.
075400     COMPUTE WS-PI-INT = (WS-PI-INT * 10) + WS-PI-ONE-DIGIT.
075500*
075600 6130-ACCUM-ITEM-DEC-DIGIT.
075700*
076000     ADD 1 TO WS-PI-SUBSCR.
076100     ADD 1 TO WS-PI-DEC-COUNT.
076200     IF WS-PI-DEC-COUNT <= 4
076300        MOVE WS-PI-BUILD (WS-PI-SUBSCR:1) TO WS-PI-ONE-CHAR
076400        MOVE WS-PI-ONE-CHAR TO WS-PI-ONE-DIGIT
076500        COMPUTE WS-PI-DEC = (WS-PI-DEC * 10) + WS-PI-ONE-DIGIT.
076600     SUBTRACT 1 FROM WS-PI-SUBSCR.
076700*
077000 6140-SCALE-ITEM-DECIMAL.
077100*
077200     COMPUTE WS-PI-DEC = WS-PI-DEC * 10.
077300*
078000****************************************************************
078100*    FOLD EACH PRICEONLY ROW INTO THE DISTINCT-ITEM SUMMARY,     *
078200*    FIRST-ENCOUNTER ORDER.                                      *
078300****************************************************************
079000 6200-BUILD-ITEM-SUMMARY.
079100*
079200     MOVE ZERO TO WS-ISUM-SUBSCR-HOLD.
079300     PERFORM 6210-FIND-MATCHING-ITEM
079400        VARYING WS-ISUM-IX FROM 1 BY 1
079500           UNTIL WS-ISUM-IX > WS-ISUM-COUNT
079600              OR WS-ISUM-SUBSCR-HOLD NOT = ZERO.
079700*
079800     IF WS-ISUM-SUBSCR-HOLD = ZERO
079900        ADD 1 TO WS-ISUM-COUNT
080000        MOVE WS-ISUM-COUNT TO WS-ISUM-SUBSCR-HOLD
080100        MOVE PO-T-ITEM (WS-PO-IX) TO
080200            ISUM-ITEM-TEXT (WS-ISUM-SUBSCR-HOLD)
080300        MOVE ZERO TO ISUM-COUNT (WS-ISUM-SUBSCR-HOLD)
080400        MOVE SPACES TO ISUM-MIN-DATE (WS-ISUM-SUBSCR-HOLD)
080500        MOVE "Y" TO ISUM-MIN-MISS (WS-ISUM-SUBSCR-HOLD).
080600*
080700     ADD 1 TO ISUM-COUNT (WS-ISUM-SUBSCR-HOLD).
080800*
080900     IF PO-T-ROW-DATE-OK (WS-PO-IX)
081000        IF ISUM-MIN-IS-MISSING (WS-ISUM-SUBSCR-HOLD)
081100           OR PO-T-LOAD-START (WS-PO-IX) <
081200                 ISUM-MIN-DATE (WS-ISUM-SUBSCR-HOLD)
081300           MOVE PO-T-LOAD-START (WS-PO-IX) TO
081400               ISUM-MIN-DATE (WS-ISUM-SUBSCR-HOLD)
081500           MOVE "N" TO ISUM-MIN-MISS (WS-ISUM-SUBSCR-HOLD).
081600*
082000 6210-FIND-MATCHING-ITEM.
082100*
082200     IF ISUM-ITEM-TEXT (WS-ISUM-IX) = PO-T-ITEM (WS-PO-IX)
082300        MOVE WS-ISUM-IX TO WS-ISUM-SUBSCR-HOLD.
082400*
083000****************************************************************
083100*    COPY EACH ITEM'S AGGREGATE BACK ONTO ITS OWN ROWS.          *
083200****************************************************************
084000 6250-COPY-SUMMARY-TO-ROW.
084100*
084200     MOVE ZERO TO WS-ISUM-SUBSCR-HOLD.
084300     PERFORM 6260-FIND-SUMMARY-FOR-ROW
084400        VARYING WS-ISUM-IX FROM 1 BY 1
084500           UNTIL WS-ISUM-IX > WS-ISUM-COUNT
084600              OR WS-ISUM-SUBSCR-HOLD NOT = ZERO.
084700*
084800     IF WS-ISUM-SUBSCR-HOLD NOT = ZERO
084900        MOVE ISUM-COUNT (WS-ISUM-SUBSCR-HOLD) TO
085000            PO-T-ITEM-COUNT (WS-PO-IX)
085100        MOVE ISUM-MIN-DATE (WS-ISUM-SUBSCR-HOLD) TO
085200            PO-T-ITEM-MIN-DATE (WS-PO-IX)
085300        MOVE ISUM-MIN-MISS (WS-ISUM-SUBSCR-HOLD) TO
085400            PO-T-ITEM-MIN-MISS (WS-PO-IX).
085500*
086000 6260-FIND-SUMMARY-FOR-ROW.
086100*
086200     IF ISUM-ITEM-TEXT (WS-ISUM-IX) = PO-T-ITEM (WS-PO-IX)
086300        MOVE WS-ISUM-IX TO WS-ISUM-SUBSCR-HOLD.
086400*
087000****************************************************************
087100*    B8 - STABLE MULTI-PASS BUBBLE SORT OF THE PRICEONLY TABLE   *
087200*    ON THE FULL COMPOSITE KEY (SEE 6330-BUILD-COMPARE-KEY FOR   *
087300*    THE COMPARISON ITSELF).  THE TABLE IS SHORT ENOUGH PER      *
087400*    FOLDER FOR A STRAIGHT BUBBLE SORT TO BE PRACTICAL.          *
087500****************************************************************
088000 6300-SORT-PRICEONLY-TABLE.
088100*
088200     IF WS-PO-COUNT < 2
088300        GO TO 6300-SORT-PRICEONLY-TABLE-EXIT.
088400*
088500     MOVE "Y" TO WS-PO-SWAPPED.
088600     PERFORM 6310-ONE-PASS UNTIL NOT WS-PO-SWAP-MADE.
088700*
088800 6300-SORT-PRICEONLY-TABLE-EXIT.
088900     EXIT.
089000*
089100 6310-ONE-PASS.
089200*
089300     MOVE "N" TO WS-PO-SWAPPED.
089400     COMPUTE WS-PO-LIMIT = WS-PO-COUNT - 1.
089500     PERFORM 6320-COMPARE-ADJACENT
089600        VARYING WS-PO-SUBSCR FROM 1 BY 1
089700           UNTIL WS-PO-SUBSCR > WS-PO-LIMIT.
089800*
090000****************************************************************
090100*    KEY ORDER (DOMINANT FIRST): ITEM-MIN-START-MISSING,         *
090200*    ITEM-MIN-START, ITEM-COUNT DESCENDING, ITEM-NUMBER          *
090300*    ASCENDING, ROW-START-DATE, PRICE-MISSING, PRICE ASCENDING,  *
090400*    ORIGINAL SEQUENCE AS THE FINAL TIE-BREAKER.                 *
090500****************************************************************
091000 6320-COMPARE-ADJACENT.
091100*
091200     SET WS-PO-IX TO WS-PO-SUBSCR.
091300     PERFORM 6330-BUILD-COMPARE-KEY.
091400     MOVE WS-CMP-KEY-1 TO WS-CMP-LEFT.
091500*
091600     SET WS-PO-IX TO WS-PO-SUBSCR.
091700     SET WS-PO-IX UP BY 1.
091800     PERFORM 6330-BUILD-COMPARE-KEY.
091900     MOVE WS-CMP-KEY-1 TO WS-CMP-RIGHT.
092000*
092100     IF WS-CMP-LEFT > WS-CMP-RIGHT
092200        MOVE WS-PO-ENTRY (WS-PO-SUBSCR) TO WS-PO-HOLD
092300        SET WS-PO-IX TO WS-PO-SUBSCR
092400        SET WS-PO-IX UP BY 1
092500        MOVE WS-PO-ENTRY (WS-PO-IX) TO WS-PO-ENTRY (WS-PO-SUBSCR)
092600        MOVE WS-PO-HOLD TO WS-PO-ENTRY (WS-PO-IX)
092700        MOVE "Y" TO WS-PO-SWAPPED.
093000****************************************************************
093100*    BUILD A SINGLE COMPARABLE ALPHANUMERIC KEY FOR ONE ROW OF   *
093200*    THE PRICEONLY TABLE (INDEXED BY WS-PO-IX).                  *
093300****************************************************************
094000 6330-BUILD-COMPARE-KEY.
094100*
094200     IF PO-T-ITEM-MIN-IS-MISSING (WS-PO-IX)
094300        MOVE "1" TO WS-CMP-MINMISS
094400        MOVE "9999999999" TO WS-CMP-MINDATE
094500     ELSE
094600        MOVE "0" TO WS-CMP-MINMISS
094700        MOVE PO-T-ITEM-MIN-DATE (WS-PO-IX) TO WS-CMP-MINDATE.
094800*
094900     COMPUTE WS-CMP-COUNT-EDIT =
095000         9999 - PO-T-ITEM-COUNT (WS-PO-IX).
095100*
095200     IF PO-T-ITEM-IS-VALID (WS-PO-IX)
095300        MOVE "0" TO WS-CMP-ITEMMISS
095400        COMPUTE WS-CMP-ITEMNUM-EDIT =
095500            PO-T-ITEM-NUM (WS-PO-IX) + 1000000000.0000
095600     ELSE
095700        MOVE "1" TO WS-CMP-ITEMMISS
095800        MOVE ZERO TO WS-CMP-ITEMNUM-EDIT.
095900*
096000     IF PO-T-ROW-DATE-OK (WS-PO-IX)
096100        MOVE PO-T-LOAD-START (WS-PO-IX) TO WS-CMP-ROWDATE
096200     ELSE
096300        MOVE "9999999999" TO WS-CMP-ROWDATE.
096400*
096500     MOVE "0" TO WS-CMP-PRCMISS.
096600     COMPUTE WS-CMP-PRICE-EDIT =
096700         PO-T-PRICE-NUM (WS-PO-IX) + 1000000.00.
096800*
096900     MOVE PO-T-SEQ (WS-PO-IX) TO WS-CMP-SEQ-EDIT.
097000*
097100     MOVE SPACES TO WS-CMP-KEY-1.
097200     STRING WS-CMP-MINMISS      DELIMITED BY SIZE
097300            WS-CMP-MINDATE      DELIMITED BY SIZE
097400            WS-CMP-COUNT-EDIT   DELIMITED BY SIZE
097500            WS-CMP-ITEMMISS     DELIMITED BY SIZE
097600            WS-CMP-ITEMNUM-EDIT DELIMITED BY SIZE
097700            WS-CMP-ROWDATE      DELIMITED BY SIZE
097800            WS-CMP-PRCMISS      DELIMITED BY SIZE
097900            WS-CMP-PRICE-EDIT   DELIMITED BY SIZE
098000            WS-CMP-SEQ-EDIT     DELIMITED BY SIZE
098100       INTO WS-CMP-KEY-1.
098200*
100000****************************************************************
100100*    WRITE THE SORTED PRICEONLY ROWS FOR THE CURRENT FOLDER.     *
100200****************************************************************
101000 6400-WRITE-PRICEONLY-SORTED.
101100*
101200     PERFORM 6410-WRITE-ONE-PO-ROW
101300        VARYING WS-PO-IX FROM 1 BY 1
101400           UNTIL WS-PO-IX > WS-PO-COUNT.
101500*
101600 6410-WRITE-ONE-PO-ROW.
101700*
101800     MOVE SPACES TO PO-RECORD-ALT.
101900     MOVE PO-T-FOLDER (WS-PO-IX)      TO PO-FOLDER-NAME.
102000     MOVE PO-T-FILE (WS-PO-IX)        TO PO-FILE-NAME.
102100     MOVE PO-T-SHEET (WS-PO-IX)       TO PO-SHEET-NAME.
102200     MOVE PO-T-ITEM (WS-PO-IX)        TO PO-ITEM-NO.
102300     MOVE PO-T-VENDOR (WS-PO-IX)      TO PO-VENDOR.
102400     MOVE PO-T-LOAD-START (WS-PO-IX)  TO PO-LOAD-START.
102500     MOVE PO-T-PRICE-CLEAN (WS-PO-IX) TO PO-PRICE-CLEAN.
102600     MOVE PO-T-PRICE-RAW (WS-PO-IX)   TO PO-PRICE-RAW.
102700*
102800     WRITE PO-RECORD.
102900     ADD 1 TO WS-FLD-PRICEONLY.
103000*
104000****************************************************************
104100*    PER-FOLDER CONTROL LINE.                                    *
104200****************************************************************
105000 6500-PRINT-FOLDER-LINE.
105100*
105200     IF PAGE-FULL
105300        PERFORM FINALIZE-PAGE
105400        PERFORM PRINT-HEADINGS.
105500*
105600     MOVE WS-TARGET-NAME (WS-TGT-SUBSCR) TO RPT-FL-FOLDER-NAME.
105700     MOVE WS-TGT-STATUS                  TO RPT-FL-STATUS.
105800     MOVE WS-FLD-READ                    TO RPT-FL-READ.
105900     MOVE WS-FLD-CONSOLIDATED            TO RPT-FL-CONS.
106000     MOVE WS-FLD-PRICEONLY                TO RPT-FL-PRICEONLY.
106100     MOVE WS-FLD-DROP-DATE                TO RPT-FL-DROP-DATE.
106200     MOVE WS-FLD-DROP-EMPTY               TO RPT-FL-DROP-EMPTY.
106300     WRITE RPT-RECORD FROM RPT-FOLDER-LINE BEFORE ADVANCING 1.
106400     ADD 1 TO W-PRINTED-LINES.
106500*
106600     DISPLAY "ADLID WEEK CONSOLIDATION - "
106700         WS-TARGET-NAME (WS-TGT-SUBSCR)
106800         " (" WS-TGT-STATUS ") READ: " WS-FLD-READ
106900         " CONS: " WS-FLD-CONSOLIDATED
107000         " PRICEONLY: " WS-FLD-PRICEONLY.
107100*
108000****************************************************************
108100*    GRAND TOTALS LINE.                                          *
108200****************************************************************
109000 6900-PRINT-TOTALS-LINE.
109100*
109200     IF PAGE-FULL
109300        PERFORM FINALIZE-PAGE
109400        PERFORM PRINT-HEADINGS.
109500*
109600     MOVE WS-GT-READ          TO RPT-GT-READ.
109700     MOVE WS-GT-CONSOLIDATED  TO RPT-GT-CONS.
109800     MOVE WS-GT-PRICEONLY     TO RPT-GT-PRICEONLY.
109900     MOVE WS-GT-DROP-DATE     TO RPT-GT-DROP-DATE.
110000     MOVE WS-GT-DROP-EMPTY    TO RPT-GT-DROP-EMPTY.
110100     WRITE RPT-RECORD FROM RPT-FOLDER-TOTALS-LINE
110200         BEFORE ADVANCING 2.
110300     ADD 2 TO W-PRINTED-LINES.
110400*
110500 9900-TERMINATE.
110600*
110700     PERFORM FINALIZE-PAGE.
110800     CLOSE RPT-FILE.
110900*
111000     COPY "PL-BUILD-WEEK-FOLDER-NAMES.CBL".
111100     COPY "PL-CHECK-SPREADSHEET-EXT.CBL".
111200     COPY "PL-CLEAN-AD-LID-PRICE.CBL".
111300     COPY "PL-VALIDATE-LOAD-DATE.CBL".
111400     COPY "PL-PRINT-RPT-PAGE.CBL".

000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.          ADLID-WEEKLY-BATCH.
000400 AUTHOR.              R F HALVORSEN.
000500 INSTALLATION.        COASTLINE PRODUCE DISTRIBUTORS - DATA CTR.
000600 DATE-WRITTEN.        MARCH 1986.
000700 DATE-COMPILED.
000800 SECURITY.            COMPANY CONFIDENTIAL - DATA CENTER USE ONLY.
000900*
001000****************************************************************
001100*                                                              *
001200*    A D L I D   W E E K L Y   B A T C H   D R I V E R          *
001300*                                                              *
001400*    RUNS THE THREE STEPS OF THE WEEKLY AD-LID PRICE           *
001500*    INVENTORY AND SUMMARIZATION JOB, IN ORDER -                *
001600*                                                              *
001700*        STEP 1   INVENTORY-BUILD       (B1 THROUGH B4)        *
001800*        STEP 2   WEEK-CONSOLIDATION     (B5 THROUGH B8)       *
001900*        STEP 3   BESTPRICE-SELECT       (B9)                  *
002000*                                                              *
002100*    NO SPREADSHEET OR MASTER FILE LOGIC LIVES HERE - THIS IS   *
002200*    ONLY THE JOB-STEP GLUE, REPLACING THE OLD JCL CARD DECK    *
002300*    THAT RAN THESE THREE AS SEPARATE STEPS.  SEE DC-0140.      *
002400*                                                              *
002500****************************************************************
002600*                  C H A N G E   L O G                        *
002700****************************************************************
002800*  DATE       BY     REQUEST    DESCRIPTION                    *
002900*----------   ----   --------   ------------------------------*
003000*  03/20/86   RFH    DC-0140    ORIGINAL PROGRAM - REPLACES THE *
003100*                               THREE-STEP JCL CARD DECK WITH A *
003200*                               SINGLE CALLING PROGRAM.         *
003300*  10/01/86   RFH    DC-0158    STEP BANNER LINES ADDED SO THE  *
003400*                               OPERATOR CAN SEE WHICH STEP IS  *
003500*                               RUNNING ON THE CONSOLE.         *
003600*  02/09/89   DPK    DC-0260    STEP COUNT PRINTED AT END OF    *
003700*                               RUN FOR THE NIGHT OPERATOR LOG. *
003800*  11/12/93   DPK    DC-0420    STEP NAMES MOVED INTO A TABLE   *
003900*                               RATHER THAN HARD-CODED IN EACH  *
004000*                               CALL, TO MATCH THE OTHER TWO    *
004100*                               PROGRAMS' WAY OF LISTING STEPS. *
004200*  01/11/96   MTW    DC-0503    NO CHANGE - RENUMBERED WITH THE *
004300*                               REST OF THE SUITE WHEN RPTFILE  *
004400*                               WAS SPLIT INTO THREE SECTIONS.  *
004500*  12/29/98   MTW    DC-0603    Y2K REVIEW - NO CALENDAR-DATE   *
004600*                               ARITHMETIC IN THIS PROGRAM.     *
004700*                               NO CHANGE REQUIRED.  SIGNED     *
004800*                               OFF PER MEMO DC-Y2K-014.        *
004810*  06/12/00   MTW    DC-0631    STEP TABLE BANNER COMMENT       *
004820*                               CLARIFIED PER OPERATIONS        *
004830*                               REQUEST AFTER A NEW HIRE READ   *
004840*                               "IN RUN ORDER" AS ALPHABETIC    *
004850*                               ORDER.  NO LOGIC CHANGE.        *
004900****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*
005800****************************************************************
005900*    STEP TABLE - ONE ENTRY PER CALLED PROGRAM, IN THE SEQUENCE *
005950*    THE STEPS ARE CALLED (NOT ALPHABETIC ORDER).  SEE DC-0631. *
006000****************************************************************
006100     01  WS-STEP-COUNT              PIC 9(02) COMP VALUE 3.
006200     01  WS-STEP-SUBSCR             PIC 9(02) COMP.
006300*
006400     01  WS-STEP-TABLE.
006500         05  WS-STEP-ENTRY OCCURS 3 TIMES.
006600             10  STEP-PROGRAM-NAME      PIC X(20).
006700             10  STEP-BANNER-TEXT       PIC X(40).
006800*
007200     01  WS-STEP-TABLE-ALT          REDEFINES WS-STEP-TABLE.
007300         05  FILLER                 PIC X(180).
007400*
007500     01  WS-BANNER-LINE.
007600         05  WS-BL-TEXT             PIC X(60).
007700         05  FILLER                 PIC X(20).
007800     01  WS-BANNER-LINE-ALT         REDEFINES WS-BANNER-LINE.
007900         05  FILLER                 PIC X(80).
008000*
008100     01  WS-RUN-CONTROL.
008200         05  WS-RC-STEPS-RUN        PIC 9(02) COMP.
008300         05  WS-RC-SPARE            PIC X(08).
008400     01  WS-RUN-CONTROL-ALT         REDEFINES WS-RUN-CONTROL.
008500         05  FILLER                 PIC X(10).
008600*
008700 PROCEDURE DIVISION.
008800*
008900 0000-MAIN-LINE.
009000*
009100     PERFORM 1000-INITIALIZE.
009200     PERFORM 2000-RUN-ONE-STEP
009300        VARYING WS-STEP-SUBSCR FROM 1 BY 1
009400           UNTIL WS-STEP-SUBSCR > WS-STEP-COUNT.
009500     PERFORM 9000-TERMINATE.
009600*
009700     STOP RUN.
009800*
009900 1000-INITIALIZE.
010000*
010100     MOVE "INVENTORY-BUILD     " TO STEP-PROGRAM-NAME (1).
010200     MOVE "STEP 1 - BUILDING THE WEEKLY INVENTORY" TO
010300         STEP-BANNER-TEXT (1).
010400*
010500     MOVE "WEEK-CONSOLIDATION  " TO STEP-PROGRAM-NAME (2).
010600     MOVE "STEP 2 - CONSOLIDATING AND CLEANING PRICES" TO
010700         STEP-BANNER-TEXT (2).
010800*
010900     MOVE "BESTPRICE-SELECT    " TO STEP-PROGRAM-NAME (3).
011000     MOVE "STEP 3 - SELECTING BEST VENDOR PRICE" TO
011100         STEP-BANNER-TEXT (3).
011200*
011300     MOVE ZERO TO WS-RC-STEPS-RUN.
011400*
011500     DISPLAY "ADLID WEEKLY PRICE INVENTORY AND SUMMARIZATION".
011600     DISPLAY "THREE-STEP BATCH RUN STARTING.".
011700*
012100 2000-RUN-ONE-STEP.
012200*
012300     MOVE STEP-BANNER-TEXT (WS-STEP-SUBSCR) TO WS-BL-TEXT.
012400     DISPLAY WS-BANNER-LINE.
012500*
012600     CALL STEP-PROGRAM-NAME (WS-STEP-SUBSCR).
012700*
012800     ADD 1 TO WS-RC-STEPS-RUN.
012900*
013000 9000-TERMINATE.
013100*
013200     DISPLAY "THREE-STEP BATCH RUN COMPLETE.  STEPS RUN: "
013300         WS-RC-STEPS-RUN.

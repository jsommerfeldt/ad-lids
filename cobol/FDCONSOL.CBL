000100*    FD FOR THE CONSOLIDATED FILE.  LRECL 173.  CO-PRICE-CLEAN IS
000200*    CARRIED AS TEXT (RIGHT-JUSTIFIED, ZERO-FILLED, 9(7).99
000300*    PICTURE WHEN PRESENT) SO A MISSING PRICE CAN BE LEFT AS
000400*    SPACES; THE EDITING IS DONE IN WORKING-STORAGE BEFORE THE
000500*    MOVE.
000600     FD  CONSOLIDATED-FILE
000700         LABEL RECORDS ARE OMITTED.
000800     01  CO-RECORD.
000900         05  CO-FOLDER-NAME         PIC X(40).
001000         05  CO-FILE-NAME           PIC X(40).
001100         05  CO-SHEET-NAME          PIC X(20).
001200         05  CO-ITEM-NO             PIC X(10).
001300         05  CO-VENDOR              PIC X(20).
001400         05  CO-LOAD-START          PIC X(10).
001500         05  CO-PRICE-CLEAN         PIC X(10).
001600         05  CO-PRICE-RAW           PIC X(20).
001700         05  FILLER                 PIC X(03).

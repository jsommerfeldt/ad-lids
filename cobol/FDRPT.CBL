000100*    FD FOR THE RPTFILE CONTROL REPORT.  132-COLUMN PRINT LINE.
000200     FD  RPT-FILE
000300         LABEL RECORDS ARE OMITTED.
000400     01  RPT-RECORD.
000500         05  RPT-RECORD-TEXT        PIC X(129).
000600         05  FILLER                 PIC X(03).

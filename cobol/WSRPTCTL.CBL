000100*    WORKING-STORAGE FOR THE RPTFILE PAGE-CONTROL ROUTINE.
000200*    SHARED BY INVENTORY-BUILD, WEEK-CONSOLIDATION AND
000300*    BESTPRICE-SELECT (SEE PL-PRINT-RPT-PAGE.CBL).  EACH PROGRAM
000400*    OWNS ITS OWN COPY AND SETS RPT-RUN-WEEK AND RPT-PAGE-TITLE
000500*    BEFORE THE FIRST PERFORM PRINT-HEADINGS.
000600*
000700     01  W-PRINTED-LINES               PIC 9(02) COMP.
000800         88 PAGE-FULL                   VALUE 55 THRU 99.
000900*
001000     01  RPT-PAGE-NUMBER               PIC 9(04) COMP VALUE ZERO.
001100     01  RPT-RUN-WEEK                  PIC 9(04).
001200     01  RPT-PAGE-TITLE                PIC X(40).
001300*
001400     01  RPT-TITLE-LINE.
001500         05  FILLER                    PIC X(01) VALUE SPACE.
001600         05  FILLER                    PIC X(29) VALUE
001700             "AD LIDS WEEKLY SUMMARIZATION".
001800         05  FILLER                    PIC X(10) VALUE SPACES.
001900         05  FILLER                    PIC X(10) VALUE
001910             "RUN WEEK: ".
002000         05  RPT-TITLE-WEEK            PIC ZZZ9.
002100         05  FILLER                    PIC X(10) VALUE SPACES.
002200         05  FILLER                    PIC X(05) VALUE "PAGE:".
002300         05  RPT-TITLE-PAGE            PIC ZZZ9.
002400         05  FILLER                    PIC X(53) VALUE SPACES.
002500*
002600     01  RPT-SUBTITLE-LINE.
002700         05  FILLER                    PIC X(01) VALUE SPACE.
002800         05  RPT-SUBTITLE-TEXT         PIC X(60).
002900         05  FILLER                    PIC X(71) VALUE SPACES.
003000*
003100     01  RPT-BLANK-LINE                PIC X(132) VALUE SPACES.

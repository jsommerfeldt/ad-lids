000100*    FD FOR THE INVENTORY FILE.  LRECL 200, ONE RECORD PER
000200*    FOLDER OR FILE, IN TOP-FOLDER BLOCK ORDER.
000300     FD  INVENTORY-FILE
000400         LABEL RECORDS ARE OMITTED.
000500     01  INV-RECORD.
000600         05  INV-TYPE               PIC X(06).
000700         05  INV-NAME               PIC X(60).
000800         05  INV-PATH               PIC X(80).
000900         05  INV-FILE-TYPE          PIC X(08).
001000         05  INV-ITEM-ID            PIC X(20).
001100         05  INV-SIZE-HUMAN         PIC X(10).
001200         05  INV-LASTMOD            PIC X(19).
001300         05  FILLER                 PIC X(03).

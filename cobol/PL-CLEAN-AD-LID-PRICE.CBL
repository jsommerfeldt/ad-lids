000100*    PARAGRAPH LIBRARY: CLEAN-AD-LID-PRICE (BUSINESS RULE B7).
000200*    GIVEN ADLPC-RAW-TEXT, STRIP EVERY CHARACTER THAT IS NOT A
000300*    DIGIT OR A PERIOD.  A RESULT OVER 7 CHARACTERS IS A
000400*    DATE-CONTAMINATED CELL (MISSING); AN EMPTY RESULT IS ALSO
000500*    MISSING; A BARE 7-DIGIT RESULT WITH NO PERIOD OVERFLOWS THE
000600*    DOMAIN AND IS MISSING TOO.  OTHERWISE ROUND THE DECIMAL
000700*    PORTION HALF-UP TO 2 PLACES AND RETURN THE "9999999.99"
000800*    TEXT IN ADLPC-PRICE-TEXT.
007000 7000-CLEAN-PRICE.
007100*
007200     MOVE "N" TO W-ADLPC-PRICE-MISSING.
007300     MOVE "N" TO W-ADLPC-HAS-PERIOD.
007400     MOVE SPACES TO WS-ADLPC-STRIP-BUILD.
007500     MOVE SPACES TO ADLPC-PRICE-TEXT.
007600     MOVE ZERO TO WS-ADLPC-STRIP-LEN.
007700     MOVE ZERO TO WS-ADLPC-PERIOD-POS.
007800     MOVE ZERO TO ADLPC-PRICE-INT.
007900     MOVE ZERO TO ADLPC-PRICE-DEC.
008000     MOVE ZERO TO WS-ADLPC-DEC-COUNT.
008100     MOVE ZERO TO WS-ADLPC-DEC-EXTRA.
008200*
008300     PERFORM 7010-STRIP-ONE-CHAR
008400        VARYING WS-ADLPC-SUBSCR FROM 1 BY 1
008500           UNTIL WS-ADLPC-SUBSCR > 20.
008600*
008700     IF WS-ADLPC-STRIP-LEN > 7
008800        MOVE "Y" TO W-ADLPC-PRICE-MISSING
008900        GO TO 7000-CLEAN-PRICE-EXIT.
009000*
009100     IF WS-ADLPC-STRIP-LEN = ZERO
009200        MOVE "Y" TO W-ADLPC-PRICE-MISSING
009300        GO TO 7000-CLEAN-PRICE-EXIT.
009400*
009500     IF (NOT ADLPC-HAS-PERIOD) AND WS-ADLPC-STRIP-LEN = 7
009600        MOVE "Y" TO W-ADLPC-PRICE-MISSING
009700        GO TO 7000-CLEAN-PRICE-EXIT.
009800*
009900     IF ADLPC-HAS-PERIOD
010000        MOVE WS-ADLPC-PERIOD-POS TO WS-ADLPC-LIMIT
010100        SUBTRACT 1 FROM WS-ADLPC-LIMIT
010200     ELSE
010300        MOVE WS-ADLPC-STRIP-LEN TO WS-ADLPC-LIMIT.
010400*
010500     PERFORM 7020-ACCUM-INTEGER-DIGIT
010600        VARYING WS-ADLPC-SUBSCR FROM 1 BY 1
010700           UNTIL WS-ADLPC-SUBSCR > WS-ADLPC-LIMIT.
010800*
010900     IF ADLPC-HAS-PERIOD
011000        MOVE WS-ADLPC-PERIOD-POS TO WS-ADLPC-SUBSCR
011100        ADD 1 TO WS-ADLPC-SUBSCR
011200        PERFORM 7030-ACCUM-DECIMAL-DIGIT
011300           VARYING WS-ADLPC-SUBSCR FROM WS-ADLPC-SUBSCR BY 1
011400              UNTIL WS-ADLPC-SUBSCR > WS-ADLPC-STRIP-LEN.
011500*
011600     EVALUATE WS-ADLPC-DEC-COUNT
011700        WHEN 0
011800           CONTINUE
011900        WHEN 1
012000           COMPUTE ADLPC-PRICE-DEC = ADLPC-PRICE-DEC * 10
012100        WHEN OTHER
012200           IF WS-ADLPC-DEC-COUNT > 2 AND WS-ADLPC-DEC-EXTRA >= 5
012300              ADD 1 TO ADLPC-PRICE-DEC
012400              IF ADLPC-PRICE-DEC = 100
012500                 MOVE ZERO TO ADLPC-PRICE-DEC
012600                 ADD 1 TO ADLPC-PRICE-INT.
012700*
012800     COMPUTE ADLPC-PRICE-NUM ROUNDED =
012900              ADLPC-PRICE-INT + (ADLPC-PRICE-DEC / 100).
013000     MOVE ADLPC-PRICE-NUM TO ADLPC-PRICE-EDIT.
013100     MOVE ADLPC-PRICE-EDIT TO ADLPC-PRICE-TEXT.
013200*
013300 7000-CLEAN-PRICE-EXIT.
013400     EXIT.
013500*
013600 7010-STRIP-ONE-CHAR.
013700*
013800     MOVE ADLPC-RAW-TEXT (WS-ADLPC-SUBSCR:1) TO WS-ADLPC-ONE-CHAR.
013900*
014000     IF (WS-ADLPC-ONE-CHAR IS NUMERIC)
014010        OR (WS-ADLPC-ONE-CHAR = ".")
014100        IF WS-ADLPC-STRIP-LEN < 20
014200           ADD 1 TO WS-ADLPC-STRIP-LEN
014300           MOVE WS-ADLPC-ONE-CHAR
014400                TO WS-ADLPC-STRIP-BUILD (WS-ADLPC-STRIP-LEN:1)
014500           IF WS-ADLPC-ONE-CHAR = "."
014600              IF NOT ADLPC-HAS-PERIOD
014700                 MOVE "Y" TO W-ADLPC-HAS-PERIOD
014800                 MOVE WS-ADLPC-STRIP-LEN TO WS-ADLPC-PERIOD-POS.
014900*
015000 7020-ACCUM-INTEGER-DIGIT.
015100*
015200     MOVE WS-ADLPC-STRIP-BUILD (WS-ADLPC-SUBSCR:1) TO
015210         WS-ADLPC-ONE-CHAR.
015300     MOVE WS-ADLPC-ONE-CHAR TO WS-ADLPC-ONE-DIGIT.
015400     COMPUTE ADLPC-PRICE-INT =
015410         (ADLPC-PRICE-INT * 10) + WS-ADLPC-ONE-DIGIT.
015500*
015600 7030-ACCUM-DECIMAL-DIGIT.
015700*
015800     ADD 1 TO WS-ADLPC-DEC-COUNT.
015900     MOVE WS-ADLPC-STRIP-BUILD (WS-ADLPC-SUBSCR:1) TO
015910         WS-ADLPC-ONE-CHAR.
016000     MOVE WS-ADLPC-ONE-CHAR TO WS-ADLPC-ONE-DIGIT.
016100     IF WS-ADLPC-DEC-COUNT < 3
016200        COMPUTE ADLPC-PRICE-DEC =
016210            (ADLPC-PRICE-DEC * 10) + WS-ADLPC-ONE-DIGIT
016300     ELSE
016400        IF WS-ADLPC-DEC-COUNT = 3
016500           MOVE WS-ADLPC-ONE-DIGIT TO WS-ADLPC-DEC-EXTRA.

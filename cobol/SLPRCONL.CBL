000100*    SELECT CLAUSE FOR THE PRICEONLY FILE.
000200*    SAME SHAPE AS CONSOLIDATED BUT FILTERED TO ROWS WITH A
000300*    VALID CLEANED PRICE AND PHASE-SORTED PER FOLDER (SEE B8).
000400     SELECT PRICEONLY-FILE ASSIGN TO "PRICEONLY"
000500            ORGANIZATION IS LINE SEQUENTIAL.

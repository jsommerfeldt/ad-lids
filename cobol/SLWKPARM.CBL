000100*    SELECT CLAUSE FOR THE WEEKPARM FILE.
000200*    SINGLE-RECORD RUN-CONTROL CARD HOLDING THE CURRENT SUNDAY
000300*    WEEK NUMBER AND THE LOOK-AHEAD HORIZON.
000400     SELECT WEEK-PARM-FILE ASSIGN TO "WEEKPARM"
000500            ORGANIZATION IS LINE SEQUENTIAL.

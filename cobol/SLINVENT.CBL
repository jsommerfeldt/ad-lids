000100*    SELECT CLAUSE FOR THE INVENTORY FILE.
000200*    BLOCK-ORDERED FOLDER/FILE INVENTORY.  WRITTEN BY
000300*    INVENTORY-BUILD, READ BACK BY WEEK-CONSOLIDATION TO RESOLVE
000400*    THE TOP-LEVEL WEEK FOLDERS.
000500     SELECT INVENTORY-FILE ASSIGN TO "INVENTORY"
000600            ORGANIZATION IS LINE SEQUENTIAL.

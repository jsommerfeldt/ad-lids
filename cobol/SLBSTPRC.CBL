000100*    SELECT CLAUSE FOR THE BESTPRICE FILE.
000200*    ONE ROW PER DISTINCT PRODUCT, THE LOWEST PRICE SEEN ACROSS
000300*    THE RUN.  WRITTEN BY BESTPRICE-SELECT.
000400     SELECT BEST-PRICE-FILE ASSIGN TO "BESTPRICE"
000500            ORGANIZATION IS LINE SEQUENTIAL.

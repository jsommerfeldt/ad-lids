000100*    SELECT CLAUSE FOR THE SHEETROWS FILE.
000200*    FLATTENED VENDOR PRICE-SHEET DATA ROWS, ONE PER SHEET ROW,
000300*    FURNISHED BY THE SPREADSHEET FLATTENING STEP THAT PRECEDES
000400*    THIS RUN.
000500     SELECT SHEET-ROW-FILE ASSIGN TO "SHEETROWS"
000600            ORGANIZATION IS LINE SEQUENTIAL.

000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.          BESTPRICE-SELECT.
000400 AUTHOR.              R F HALVORSEN.
000500 INSTALLATION.        COASTLINE PRODUCE DISTRIBUTORS - DATA CTR.
000600 DATE-WRITTEN.        MAY 1986.
000700 DATE-COMPILED.
000800 SECURITY.            COMPANY CONFIDENTIAL - DATA CENTER USE ONLY.
000900*
001000****************************************************************
001100*                                                              *
001200*    A D L I D  -  B E S T   P R I C E   S E L E C T           *
001300*                                                              *
001400*    THIRD AND FINAL STEP OF THE WEEKLY AD-LID PRICE INVENTORY *
001500*    AND SUMMARIZATION RUN.  READS BACK THE CONSOLIDATED FILE  *
001600*    WRITTEN BY WEEK-CONSOLIDATION (EVERY RELEVANT-FOLDER ROW  *
001700*    OF THE RUN), KEEPS THE LOWEST CLEANED PRICE SEEN FOR EACH *
001800*    DISTINCT ITEM NUMBER, AND WRITES ONE ROW PER ITEM TO THE  *
001900*    BESTPRICE FILE IN ASCENDING ITEM-NUMBER ORDER.  EXTENDS   *
002000*    THE RPTFILE CONTROL REPORT WITH THE THIRD AND LAST        *
002100*    SECTION.                                                  *
002200*                                                              *
002300****************************************************************
002400*                  C H A N G E   L O G                        *
002500****************************************************************
002600*  DATE       BY     REQUEST    DESCRIPTION                    *
002700*----------   ----   --------   ------------------------------*
002800*  05/10/86   RFH    DC-0130    ORIGINAL PROGRAM.               *
002900*  09/02/86   RFH    DC-0155    SOURCE FILE NAME NOW CARRIED    *
003000*                               ONTO BESTPRICE ALONGSIDE THE    *
003100*                               WINNING VENDOR AND PRICE, FOR   *
003200*                               TRACEABILITY BACK TO THE        *
003300*                               ORIGINAL SPREADSHEET.           *
003400*  01/15/88   RFH    DC-0225    TIE-BREAK RULE CLARIFIED -      *
003500*                               FIRST ROW SEEN AT THE MINIMUM   *
003600*                               PRICE WINS, MATCHING THE BUYING *
003700*                               COMMITTEE'S OWN MANUAL PROCESS. *
003800*  06/20/89   DPK    DC-0271    DISTINCT-ITEM TABLE SIZE RAISED *
003900*                               TO 300 ROWS.                    *
004000*  03/11/91   DPK    DC-0326    ROWS WITH AN EMPTY CLEANED      *
004100*                               PRICE NOW COUNTED ON THE        *
004200*                               CONTROL REPORT INSTEAD OF       *
004300*                               BEING SILENTLY SKIPPED.         *
004400*  09/03/91   DPK    DC-0341    DISTINCT-PRODUCT COUNT NOW      *
004500*                               PRINTED PER AUDIT REQUEST,      *
004600*                               MATCHING THE OTHER TWO STEPS.   *
004700*  11/05/93   DPK    DC-0419    WEEKPARM NOW READ HERE TOO SO   *
004800*                               THE RUN WEEK PRINTS ON THIS     *
004900*                               SECTION'S HEADING LINE.         *
005000*  01/11/96   MTW    DC-0502    RPTFILE NOW OPENED EXTEND -     *
005100*                               THIRD AND FINAL SECTION OF THE  *
005200*                               THREE-STEP RUN.  SEE             *
005300*                               INVENTORY-BUILD DC-0501.        *
005400*  12/29/98   MTW    DC-0602    Y2K REVIEW - NO CALENDAR-DATE   *
005500*                               ARITHMETIC IN THIS PROGRAM.     *
005600*                               NO CHANGE REQUIRED.  SIGNED     *
005700*                               OFF PER MEMO DC-Y2K-014.        *
005800*  03/05/99   MTW    DC-0615    "FOLDER NOT FOUND" WORDING      *
005900*                               STANDARDIZATION - NOT           *
006000*                               APPLICABLE HERE, NOTED FOR THE  *
006100*                               RECORD ONLY.                    *
006110*  06/13/00   MTW    DC-0634    DISTINCT-ITEM TABLE SIZE RAISED *
006120*                               TO MATCH THE INVENTORY-BUILD    *
006130*                               INCREASE UNDER DC-0632.         *
006200****************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000     COPY "SLWKPARM.CBL".
007100     COPY "SLCONSOL.CBL".
007200     COPY "SLBSTPRC.CBL".
007300     COPY "SLRPT.CBL".
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800     COPY "FDWKPARM.CBL".
007900     01  WP-RECORD-ALT          REDEFINES WP-RECORD.
008000         05  FILLER             PIC X(10).
008100*
008200     COPY "FDCONSOL.CBL".
008300     01  CO-RECORD-ALT          REDEFINES CO-RECORD.
008400         05  FILLER             PIC X(173).
008500*
008600     COPY "FDBSTPRC.CBL".
008700     01  BP-RECORD-ALT          REDEFINES BP-RECORD.
008800         05  FILLER             PIC X(64).
008900*
009000     COPY "FDRPT.CBL".
009100*
009200 WORKING-STORAGE SECTION.
009300*
009400     COPY "WSRPTCTL.CBL".
009500*
009600****************************************************************
009700*    DISTINCT-ITEM BEST-PRICE TABLE - ONE ROW PER ITEM NUMBER    *
009800*    EVER SEEN THIS RUN, HOLDING THE LOWEST CLEANED PRICE AND    *
009850*    ITS VENDOR AND SOURCE FILE.  RAISED TO 750 ROWS UNDER       *
009880*    DC-0634 TO MATCH THE INVENTORY-BUILD INCREASE (DC-0632).    *
010000****************************************************************
010100     01  WS-BP-COUNT                PIC 9(03) COMP VALUE ZERO.
010200     01  WS-BP-SUBSCR-HOLD          PIC 9(03) COMP.
010300*
010400     01  WS-BP-TABLE.
010500         05  WS-BP-ENTRY OCCURS 750 TIMES
010600                         INDEXED BY WS-BP-IX.
010700             10  BPT-ITEM               PIC X(10).
010800             10  BPT-VENDOR             PIC X(20).
010900             10  BPT-PRICE-TEXT         PIC X(10).
011000             10  BPT-PRICE-NUM          PIC S9(07)V99.
011100             10  BPT-SOURCE             PIC X(20).
011200             10  BPT-ITEM-NUM           PIC S9(09)V9(04) COMP.
011300             10  BPT-ITEM-VALID         PIC X.
011400                 88 BPT-ITEM-IS-VALID    VALUE "Y".
011500*
011600****************************************************************
011700*    PRICE-TEXT-TO-NUMERIC SCRATCH.  CO-PRICE-CLEAN IS A FIXED   *
011800*    "9999999.99" TEXT SHAPE (SEE PL-CLEAN-AD-LID-PRICE.CBL) -   *
011900*    THE INTEGER AND DECIMAL PARTS ARE LIFTED BY POSITION.       *
012000****************************************************************
012100     01  WS-PRC-INT                 PIC 9(07).
012200     01  WS-PRC-DEC                 PIC 9(02).
012300     01  WS-PRC-VALUE                PIC S9(07)V99.
012400*
012500****************************************************************
012600*    ITEM-NUMBER PARSE SCRATCH (LOCAL TO B9 - KEEPS ONLY DIGITS, *
012700*    PERIOD AND A LEADING MINUS FROM THE RAW ITEM TEXT, SAME     *
012800*    METHOD AS WEEK-CONSOLIDATION'S PHASED SORT).                *
012900****************************************************************
013000     01  WS-PI-RAW                  PIC X(10).
013100     01  WS-PI-BUILD                PIC X(10).
013200     01  WS-PI-LEN                  PIC 9(02) COMP.
013300     01  WS-PI-NEG                  PIC X.
013400         88 WS-PI-IS-NEGATIVE         VALUE "Y".
013500     01  WS-PI-PERIOD-POS           PIC 9(02) COMP.
013600     01  WS-PI-SUBSCR               PIC 9(02) COMP.
013700     01  WS-PI-LIMIT                PIC 9(02) COMP.
013800     01  WS-PI-ONE-CHAR             PIC X(01).
013900     01  WS-PI-ONE-DIGIT            PIC 9(01).
014000     01  WS-PI-INT                  PIC 9(09) COMP.
014100     01  WS-PI-DEC                  PIC 9(04) COMP.
014200     01  WS-PI-DEC-COUNT            PIC 9(02) COMP.
014300     01  WS-PI-VALUE                PIC S9(09)V9(04).
014400*
014500****************************************************************
014600*    SORT-PASS SCRATCH FOR THE BUBBLE SORT OF WS-BP-TABLE.       *
014700****************************************************************
014800     01  WS-BP-SWAPPED              PIC X.
014900         88 WS-BP-SWAP-MADE          VALUE "Y".
015000     01  WS-BP-SUBSCR               PIC 9(03) COMP.
015050     01  WS-BP-NEXT                 PIC 9(03) COMP.
015100     01  WS-BP-LIMIT                PIC 9(03) COMP.
015200     01  WS-BP-HOLD.
015300         05  BPH-ITEM               PIC X(10).
015400         05  BPH-VENDOR             PIC X(20).
015500         05  BPH-PRICE-TEXT         PIC X(10).
015600         05  BPH-PRICE-NUM          PIC S9(07)V99.
015700         05  BPH-SOURCE             PIC X(20).
015800         05  BPH-ITEM-NUM           PIC S9(09)V9(04) COMP.
015900         05  BPH-ITEM-VALID         PIC X.
016000*
016100****************************************************************
016200*    CONTROL TOTALS AND RUN-LEVEL FIELDS.                        *
016300****************************************************************
016400     01  WS-CT-ROWS-READ            PIC 9(06) COMP VALUE ZERO.
016500     01  WS-CT-SKIPPED-MISSING      PIC 9(06) COMP VALUE ZERO.
016600     01  WS-CT-PRODUCTS             PIC 9(06) COMP VALUE ZERO.
016700*
016800     01  W-END-OF-FILE              PIC X.
016900         88 END-OF-FILE              VALUE "Y".
017000*
017100****************************************************************
017200*    RPTFILE PRINT LINES FOR THIS STEP.                         *
017300****************************************************************
017400     01  RPT-BP-HEAD-LINE.
017500         05  FILLER                 PIC X(01) VALUE SPACE.
017600         05  FILLER                 PIC X(27) VALUE
017700             "BEST VENDOR PRICE SECTION".
017800         05  FILLER                 PIC X(104) VALUE SPACES.
017900*
018000     01  RPT-BP-TOTALS-LINE.
018100         05  FILLER                 PIC X(01) VALUE SPACE.
018200         05  FILLER                 PIC X(16) VALUE
018210             "ROWS READ . .  ".
018300         05  RPT-BT-READ            PIC ZZZZZ9.
018400         05  FILLER                 PIC X(04) VALUE SPACES.
018500         05  FILLER                 PIC X(20) VALUE
018600             "SKIPPED, NO PRICE .  ".
018700         05  RPT-BT-SKIPPED         PIC ZZZZZ9.
018800         05  FILLER                 PIC X(04) VALUE SPACES.
018900         05  FILLER                 PIC X(19) VALUE
019000             "DISTINCT PRODUCTS  ".
019100         05  RPT-BT-PRODUCTS        PIC ZZZZZ9.
019200         05  FILLER                 PIC X(43) VALUE SPACES.
019300*
019400 PROCEDURE DIVISION.
019500*
019600 0000-MAIN-LINE.
019700*
019800     PERFORM 1000-INITIALIZE THRU 2000-READ-CONSOLIDATED.
019900     PERFORM 3800-SORT-BESTPRICE-TABLE
019910        THRU 3800-SORT-BESTPRICE-TABLE-EXIT.
020100     PERFORM 3900-WRITE-BESTPRICE-SORTED.
020200     PERFORM 4000-PRINT-CONTROL-TOTALS.
020300     PERFORM 9900-TERMINATE.
020400*
020500     STOP RUN.
020600*
020700 1000-INITIALIZE.
020800*
020900     OPEN INPUT WEEK-PARM-FILE.
021000     OPEN INPUT CONSOLIDATED-FILE.
021100     OPEN OUTPUT BEST-PRICE-FILE.
021200     OPEN EXTEND RPT-FILE.
021300*
021400     READ WEEK-PARM-FILE
021500         AT END
021600            DISPLAY "ADLID BESTPRICE SELECT - WEEKPARM EMPTY".
021700     CLOSE WEEK-PARM-FILE.
021800*
021900     MOVE WP-SUNDAY-WEEK TO RPT-RUN-WEEK.
022000     MOVE "ADLID BESTPRICE SELECT - BEST VENDOR PRICE" TO
022100         RPT-PAGE-TITLE.
022200     PERFORM PRINT-HEADINGS.
022300*
022400     WRITE RPT-RECORD FROM RPT-BP-HEAD-LINE BEFORE ADVANCING 2.
022500     ADD 2 TO W-PRINTED-LINES.
022600*
022700****************************************************************
022800*    B9 - READ EVERY RELEVANT-FOLDER ROW OF THE RUN AND FOLD     *
022900*    EACH ONE WITH A USABLE PRICE INTO THE BEST-PRICE TABLE.     *
023000****************************************************************
023100 2000-READ-CONSOLIDATED.
023200*
023300     MOVE "N" TO W-END-OF-FILE.
023400     PERFORM 2010-PROCESS-ONE-CO-ROW UNTIL END-OF-FILE.
023500     CLOSE CONSOLIDATED-FILE.
023600*
023700 2010-PROCESS-ONE-CO-ROW.
023800*
023900     READ CONSOLIDATED-FILE
024000         AT END MOVE "Y" TO W-END-OF-FILE
024100         NOT AT END PERFORM 2020-SELECT-ONE-CO-ROW.
024200*
024300 2020-SELECT-ONE-CO-ROW.
024400*
024500     ADD 1 TO WS-CT-ROWS-READ.
024600*
024700     IF CO-PRICE-CLEAN = SPACES
024800        ADD 1 TO WS-CT-SKIPPED-MISSING
024900        GO TO 2020-SELECT-ONE-CO-ROW-EXIT.
025000*
025100     MOVE CO-PRICE-CLEAN (1:7) TO WS-PRC-INT.
025200     MOVE CO-PRICE-CLEAN (9:2) TO WS-PRC-DEC.
025300     COMPUTE WS-PRC-VALUE = WS-PRC-INT + (WS-PRC-DEC / 100).
025400*
025500     PERFORM 3000-ACCUMULATE-BEST-PRICE.
025600*
025700 2020-SELECT-ONE-CO-ROW-EXIT.
025800     EXIT.
025900*
026000****************************************************************
026100*    B9 - KEEP THE FIRST ROW ENCOUNTERED AT THE MINIMUM PRICE    *
026200*    FOR EACH DISTINCT ITEM NUMBER.  A NEW ITEM IS ADDED AT THE  *
026300*    CURRENT ROW'S PRICE; AN EXISTING ITEM IS REPLACED ONLY WHEN *
026400*    THE CURRENT ROW'S PRICE IS STRICTLY LOWER.                  *
026500****************************************************************
026600 3000-ACCUMULATE-BEST-PRICE.
026700*
026800     MOVE ZERO TO WS-BP-SUBSCR-HOLD.
026900     PERFORM 3010-FIND-MATCHING-ITEM
027000        VARYING WS-BP-IX FROM 1 BY 1
027100           UNTIL WS-BP-IX > WS-BP-COUNT
027200              OR WS-BP-SUBSCR-HOLD NOT = ZERO.
027300*
027400     IF WS-BP-SUBSCR-HOLD = ZERO
027500        ADD 1 TO WS-BP-COUNT
027600        MOVE WS-BP-COUNT TO WS-BP-SUBSCR-HOLD
027700        PERFORM 3020-LOAD-NEW-ITEM
027800     ELSE
027900        IF WS-PRC-VALUE < BPT-PRICE-NUM (WS-BP-SUBSCR-HOLD)
028000           PERFORM 3020-LOAD-NEW-ITEM.
028100*
028200 3010-FIND-MATCHING-ITEM.
028300*
028400     IF BPT-ITEM (WS-BP-IX) = CO-ITEM-NO
028500        MOVE WS-BP-IX TO WS-BP-SUBSCR-HOLD.
028600*
028700 3020-LOAD-NEW-ITEM.
028800*
028900     MOVE CO-ITEM-NO      TO BPT-ITEM (WS-BP-SUBSCR-HOLD).
029000     MOVE CO-VENDOR       TO BPT-VENDOR (WS-BP-SUBSCR-HOLD).
029100     MOVE CO-PRICE-CLEAN  TO BPT-PRICE-TEXT (WS-BP-SUBSCR-HOLD).
029200     MOVE WS-PRC-VALUE    TO BPT-PRICE-NUM (WS-BP-SUBSCR-HOLD).
029300     MOVE CO-FILE-NAME    TO BPT-SOURCE (WS-BP-SUBSCR-HOLD).
029400*
029500     MOVE CO-ITEM-NO TO WS-PI-RAW.
029600     PERFORM 5000-PARSE-ITEM-NUMBER
029610        THRU 5000-PARSE-ITEM-NUMBER-EXIT.
029700     MOVE WS-PI-VALUE TO BPT-ITEM-NUM (WS-BP-SUBSCR-HOLD).
029800     IF WS-PI-LEN = ZERO
029900        MOVE "N" TO BPT-ITEM-VALID (WS-BP-SUBSCR-HOLD)
030000     ELSE
030100        MOVE "Y" TO BPT-ITEM-VALID (WS-BP-SUBSCR-HOLD).
030200*
030300****************************************************************
030400*    STRIP CO-ITEM-NO TO DIGITS, PERIOD AND A LEADING MINUS,     *
030500*    THEN PARSE THE RESULT AS A SIGNED DECIMAL, SO THE BESTPRICE *
030600*    TABLE CAN BE ORDERED TRUE NUMERIC ASCENDING RATHER THAN     *
030700*    TEXT ASCENDING.  AN EMPTY RESULT LEAVES WS-PI-LEN ZERO.     *
030800****************************************************************
030900 5000-PARSE-ITEM-NUMBER.
031000*
031100     MOVE SPACES TO WS-PI-BUILD.
031200     MOVE ZERO TO WS-PI-LEN.
031300     MOVE ZERO TO WS-PI-PERIOD-POS.
031400     MOVE ZERO TO WS-PI-INT.
031500     MOVE ZERO TO WS-PI-DEC.
031600     MOVE ZERO TO WS-PI-DEC-COUNT.
031700     MOVE "N" TO WS-PI-NEG.
031800*
031900     PERFORM 5010-STRIP-ONE-ITEM-CHAR
032000        VARYING WS-PI-SUBSCR FROM 1 BY 1
032100           UNTIL WS-PI-SUBSCR > 10.
032200*
032300     IF WS-PI-LEN = ZERO
032400        MOVE ZERO TO WS-PI-VALUE
032500        GO TO 5000-PARSE-ITEM-NUMBER-EXIT.
032600*
032700     IF WS-PI-PERIOD-POS NOT = ZERO
032800        MOVE WS-PI-PERIOD-POS TO WS-PI-LIMIT
032900        SUBTRACT 1 FROM WS-PI-LIMIT
033000     ELSE
033100        MOVE WS-PI-LEN TO WS-PI-LIMIT.
033200*
033300     PERFORM 5020-ACCUM-ITEM-INT-DIGIT
033400        VARYING WS-PI-SUBSCR FROM 1 BY 1
033500           UNTIL WS-PI-SUBSCR > WS-PI-LIMIT.
033600*
033700     IF WS-PI-PERIOD-POS NOT = ZERO
033800        PERFORM 5030-ACCUM-ITEM-DEC-DIGIT
033900           VARYING WS-PI-SUBSCR FROM WS-PI-PERIOD-POS BY 1
034000              UNTIL WS-PI-SUBSCR >= WS-PI-LEN.
034100*
034200     IF WS-PI-DEC-COUNT < 4
034300        PERFORM 5040-SCALE-ITEM-DECIMAL
034400           VARYING WS-PI-SUBSCR FROM WS-PI-DEC-COUNT BY 1
034500              UNTIL WS-PI-SUBSCR >= 4.
034600*
034700     COMPUTE WS-PI-VALUE = WS-PI-INT + (WS-PI-DEC / 10000).
034800     IF WS-PI-IS-NEGATIVE
034900        COMPUTE WS-PI-VALUE = ZERO - WS-PI-VALUE.
035000*
035100 5000-PARSE-ITEM-NUMBER-EXIT.
035200     EXIT.
035300*
035400 5010-STRIP-ONE-ITEM-CHAR.
035500*
035600     MOVE WS-PI-RAW (WS-PI-SUBSCR:1) TO WS-PI-ONE-CHAR.
035700*
035800     IF WS-PI-ONE-CHAR = "-"
035900        MOVE "Y" TO WS-PI-NEG
036000     ELSE
036100        IF (WS-PI-ONE-CHAR IS NUMERIC) OR (WS-PI-ONE-CHAR = ".")
036200           IF WS-PI-LEN < 10
036300              ADD 1 TO WS-PI-LEN
036400              MOVE WS-PI-ONE-CHAR TO
036500                   WS-PI-BUILD (WS-PI-LEN:1)
036600              IF WS-PI-ONE-CHAR = "." AND WS-PI-PERIOD-POS = ZERO
036700                 MOVE WS-PI-LEN TO WS-PI-PERIOD-POS.
036800*
036900 5020-ACCUM-ITEM-INT-DIGIT.
037000*
037100     MOVE WS-PI-BUILD (WS-PI-SUBSCR:1) TO WS-PI-ONE-CHAR.
037200     MOVE WS-PI-ONE-CHAR TO WS-PI-ONE-DIGIT.
037300     COMPUTE WS-PI-INT = (WS-PI-INT * 10) + WS-PI-ONE-DIGIT.
037400*
037500 5030-ACCUM-ITEM-DEC-DIGIT.
037600*
037700     ADD 1 TO WS-PI-SUBSCR.
037800     ADD 1 TO WS-PI-DEC-COUNT.
037900     IF WS-PI-DEC-COUNT <= 4
038000        MOVE WS-PI-BUILD (WS-PI-SUBSCR:1) TO WS-PI-ONE-CHAR
038100        MOVE WS-PI-ONE-CHAR TO WS-PI-ONE-DIGIT
038200        COMPUTE WS-PI-DEC = (WS-PI-DEC * 10) + WS-PI-ONE-DIGIT.
038300     SUBTRACT 1 FROM WS-PI-SUBSCR.
038400*
038500 5040-SCALE-ITEM-DECIMAL.
038600*
038700     COMPUTE WS-PI-DEC = WS-PI-DEC * 10.
038800*
038900****************************************************************
039000*    B9 - STABLE BUBBLE SORT OF THE BESTPRICE TABLE, ASCENDING   *
039100*    BY THE PARSED NUMERIC ITEM NUMBER (INVALID/EMPTY ITEM       *
039200*    NUMBERS SORT LAST, ORIGINAL FIRST-SEEN ORDER AMONG THOSE).  *
039300****************************************************************
039400 3800-SORT-BESTPRICE-TABLE.
039500*
039600     IF WS-BP-COUNT < 2
039700        GO TO 3800-SORT-BESTPRICE-TABLE-EXIT.
039800*
039900     MOVE "Y" TO WS-BP-SWAPPED.
040000     PERFORM 3810-ONE-PASS UNTIL NOT WS-BP-SWAP-MADE.
040100*
040200 3800-SORT-BESTPRICE-TABLE-EXIT.
040300     EXIT.
040400*
040500 3810-ONE-PASS.
040600*
040700     MOVE "N" TO WS-BP-SWAPPED.
040800     COMPUTE WS-BP-LIMIT = WS-BP-COUNT - 1.
040900     PERFORM 3820-COMPARE-ADJACENT
041000        VARYING WS-BP-SUBSCR FROM 1 BY 1
041100           UNTIL WS-BP-SUBSCR > WS-BP-LIMIT.
041200*
041300 3820-COMPARE-ADJACENT.
041400*
041410     COMPUTE WS-BP-NEXT = WS-BP-SUBSCR + 1.
041420*
041430     IF (BPT-ITEM-VALID (WS-BP-SUBSCR) = "Y" AND
041440         BPT-ITEM-VALID (WS-BP-NEXT) = "Y" AND
041450         BPT-ITEM-NUM (WS-BP-SUBSCR) > BPT-ITEM-NUM (WS-BP-NEXT))
041460        OR (BPT-ITEM-VALID (WS-BP-SUBSCR) = "N" AND
041470            BPT-ITEM-VALID (WS-BP-NEXT) = "Y")
041480        MOVE WS-BP-ENTRY (WS-BP-SUBSCR) TO WS-BP-HOLD
041490        MOVE WS-BP-ENTRY (WS-BP-NEXT) TO
041492            WS-BP-ENTRY (WS-BP-SUBSCR)
041495        MOVE WS-BP-HOLD TO WS-BP-ENTRY (WS-BP-NEXT)
042200        MOVE "Y" TO WS-BP-SWAPPED.
042300*
042400****************************************************************
042500*    WRITE THE SORTED BESTPRICE TABLE.                           *
042600****************************************************************
042700 3900-WRITE-BESTPRICE-SORTED.
042800*
042900     PERFORM 3910-WRITE-ONE-BP-ROW
043000        VARYING WS-BP-IX FROM 1 BY 1
043100           UNTIL WS-BP-IX > WS-BP-COUNT.
043200*
043300 3910-WRITE-ONE-BP-ROW.
043400*
043500     MOVE SPACES TO BP-RECORD-ALT.
043600     MOVE BPT-ITEM (WS-BP-IX)      TO BP-ITEM-NO.
043700     MOVE BPT-VENDOR (WS-BP-IX)    TO BP-VENDOR.
043800     MOVE BPT-PRICE-TEXT (WS-BP-IX) TO BP-PRICE.
043900     MOVE BPT-SOURCE (WS-BP-IX)    TO BP-SOURCE-FILE.
044000*
044100     WRITE BP-RECORD.
044200     ADD 1 TO WS-CT-PRODUCTS.
044300*
044400****************************************************************
044500*    CONTROL TOTALS - ROWS READ, ROWS SKIPPED FOR MISSING PRICE, *
044600*    DISTINCT PRODUCTS WRITTEN.                                  *
044700****************************************************************
044800 4000-PRINT-CONTROL-TOTALS.
044900*
045000     IF PAGE-FULL
045100        PERFORM FINALIZE-PAGE
045200        PERFORM PRINT-HEADINGS.
045300*
045400     MOVE WS-CT-ROWS-READ         TO RPT-BT-READ.
045500     MOVE WS-CT-SKIPPED-MISSING   TO RPT-BT-SKIPPED.
045600     MOVE WS-CT-PRODUCTS          TO RPT-BT-PRODUCTS.
045700     WRITE RPT-RECORD FROM RPT-BP-TOTALS-LINE BEFORE ADVANCING 2.
045800     ADD 2 TO W-PRINTED-LINES.
045900*
046000     DISPLAY "ADLID BESTPRICE SELECT - ROWS READ: "
046100         WS-CT-ROWS-READ " SKIPPED: " WS-CT-SKIPPED-MISSING
046200         " DISTINCT PRODUCTS: " WS-CT-PRODUCTS.
046300*
046400 9900-TERMINATE.
046500*
046600     PERFORM FINALIZE-PAGE.
046700     CLOSE BEST-PRICE-FILE.
046800     CLOSE RPT-FILE.
046900*
047000     COPY "PL-PRINT-RPT-PAGE.CBL".
